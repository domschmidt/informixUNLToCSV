000100 identification division.
000200 program-id.    UNC220.
000300 author.        J WOJCIECHOWSKI.
000400 installation.  UVSOFTWARE DATA CONVERSION GROUP.
000500 date-written.  04/25/91.
000600 date-compiled.
000700 security.      UNCLASSIFIED - DBA/OPS READ ONLY.
000800*****************************************************************
000900* UNC220 - COLUMN DEFAULT VALUE GENERATOR (SUBPROGRAM)
001000*        - CALLED BY UNC200 WHENEVER AN OUTPUT COLUMN NAMED IN
001100*          ord-table IS ABSENT FROM THE SOURCE ROW.
001200*        - CODE 1 = STATIC DEFAULT - ALWAYS THE SAME LITERAL.
001300*        - CODE 2 = AUTO-INCREMENT DEFAULT - RETURNS THE SEED
001400*          ON THE FIRST CALL FOR A GIVEN TABLE+COLUMN, THEN
001500*          ADDS 1 EVERY CALL AFTER THAT FOR THE REST OF THE
001600*          JOB.  THE COUNTER TABLE BELOW LIVES IN WORKING-
001700*          STORAGE, WHICH THE RUN-TIME KEEPS INTACT ACROSS
001800*          CALLS FOR AS LONG AS UNC200 DOES NOT CANCEL THIS
001900*          SUBPROGRAM - THAT PERSISTENCE IS THE WHOLE
002000*          MECHANISM, THERE IS NO DISK-BACKED COUNTER FILE.
002100*---------------------------------------------------------------*
002200* CHANGE LOG
002300*---------------------------------------------------------------*
002400* 04/25/91  JW   MIG-004  ORIGINAL PROGRAM, STATIC DEFAULT ONLY.  MIG004
002500* 07/02/91  JW   MIG-007  ADDED AUTO-INCREMENT DEFAULT FOR        MIG007
002600*                         v_kostet_ka.id.
002700* 07/22/96  KLM  MIG-029  UNIXWORK1/UNIXPROC1 COMMON COPY ADDED.  MIG029
002800* 01/19/99  RH   MIG-041  Y2K SWEEP - NO DATE FIELDS IN THIS      MIG041
002900*                         PROGRAM, NO CHANGE REQUIRED.
003000* 05/06/04  DGH  MIG-063  COUNTER TABLE RAISED FROM 4 TO 10       MIG063
003100*                         ENTRIES AHEAD OF THE NEXT TABLE BATCH.
003200* 03/22/13  TRV  MIG-078  RENAMED WORK/LINKAGE AREAS OFF THE      MIG078
003300*                         BORROWED WS-/LK- PREFIXES - NO LOGIC
003400*                         CHANGED.
003500*****************************************************************
003600 environment division.
003700 configuration section.
003800 source-computer.  IBM-370.
003900 object-computer.  IBM-370.
004000 special-names.    C01 IS TOP-OF-FORM.
004100*
004200 data division.
004300 working-storage section.
004400 copy "UNIXWORK1.cpy".
004500 01  found-sw                   pic x value 'N'.
004600     88  entry-found                value 'Y'.
004700 01  counter-used-count         pic 9(3) comp value zero.
004800 01  counter-tab.
004900     05  counter-entry occurs 10 times indexed by ctr-idx.
005000         10  ctr-table-name     pic x(18) value spaces.
005100         10  ctr-column-name    pic x(18) value spaces.
005200         10  ctr-value          pic 9(9) comp value zero.
005300    05  filler                 pic x(10) value spaces.
005400 01  lookup-key                 pic x(36) value spaces.
005500 01  lookup-key-parts redefines lookup-key.
005600     05  lookup-table           pic x(18).
005700     05  lookup-column          pic x(18).
005800 01  ctr-key-area               pic x(36) value spaces.
005900 01  ctr-key-parts redefines ctr-key-area.
006000     05  ctr-key-table          pic x(18).
006100     05  ctr-key-column         pic x(18).
006200 01  counter-display-area.
006300     05  counter-numeric        pic 9(9).
006400 01  counter-display-view redefines counter-display-area.
006500     05  counter-display-text   pic x(9).
006600*
006700 linkage section.
006800 01  tbl-name-parm              pic x(18).
006900 01  col-name-parm              pic x(18).
007000 01  default-code-parm          pic 9(1).
007100 01  static-value-parm          pic x(18).
007200 01  autoincr-start-parm        pic 9(9).
007300 01  output-value-parm          pic x(18).
007400*
007500 procedure division using tbl-name-parm, col-name-parm,
007600         default-code-parm, static-value-parm,
007700         autoincr-start-parm, output-value-parm.
007800     perform UNIXPROC1.
007900*---------------------------------------------------------------*
008000 0000-MAIN-LINE.
008100*---------------------------------------------------------------*
008200     move spaces to output-value-parm.
008300     evaluate default-code-parm
008400         when 1 perform 2000-STATIC-DEFAULT thru 2000-EXIT
008500         when 2 perform 3000-AUTOINCR-DEFAULT thru 3000-EXIT
008600         when other
008700             display "*** UNC220 - NO DEFAULT CONFIGURED FOR "
008800                 tbl-name-parm "." col-name-parm
008900                 " - FATAL ***" upon console
009000             stop run returning 20
009100     end-evaluate.
009200     goback.
009300*---------------------------------------------------------------*
009400 2000-STATIC-DEFAULT.
009500     move static-value-parm to output-value-parm.
009600 2000-EXIT.
009700     exit.
009800*---------------------------------------------------------------*
009900* AUTO-INCREMENT DEFAULT - ONE RUNNING COUNTER PER (TABLE,
010000* COLUMN), SEEDED FROM autoincr-start-parm THE FIRST TIME IT IS
010100* SEEN, BUMPED BY 1 ON EVERY CALL AFTER THAT.
010200*---------------------------------------------------------------*
010300 3000-AUTOINCR-DEFAULT.
010400     move tbl-name-parm to lookup-table.
010500     move col-name-parm to lookup-column.
010600     move 'N' to found-sw.
010700     perform 3100-SCAN-ONE-ENTRY thru 3100-EXIT
010800         varying ctr-idx from 1 by 1
010900         until ctr-idx > counter-used-count
011000         or entry-found.
011100     if entry-found
011200         subtract 1 from ctr-idx
011300     else
011400         add 1 to counter-used-count
011500         move counter-used-count to ctr-idx
011600         move tbl-name-parm      to ctr-table-name (ctr-idx)
011700         move col-name-parm      to ctr-column-name (ctr-idx)
011800         move autoincr-start-parm to ctr-value (ctr-idx)
011900     end-if.
012000     move ctr-value (ctr-idx) to counter-numeric.
012100     move counter-display-text to output-value-parm.
012200     add 1 to ctr-value (ctr-idx).
012300 3000-EXIT.
012400     exit.
012500*---------------------------------------------------------------*
012600 3100-SCAN-ONE-ENTRY.
012700     move ctr-table-name (ctr-idx)  to ctr-key-table.
012800     move ctr-column-name (ctr-idx) to ctr-key-column.
012900     if ctr-key-area = lookup-key
013000         move 'Y' to found-sw
013100     end-if.
013200 3100-EXIT.
013300     exit.
013400*
013500     copy "UNIXPROC1.cpy".
