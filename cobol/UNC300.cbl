000100 identification division.
000200 program-id.    UNC300.
000300 author.        K MUELLER.
000400 installation.  UVSOFTWARE DATA CONVERSION GROUP.
000500 date-written.  05/09/91.
000600 date-compiled.
000700 security.      UNCLASSIFIED - DBA/OPS READ ONLY.
000800*****************************************************************
000900* UNC300 - MSSQL BULK-LOAD SCRIPT GENERATOR
001000*        - FINAL STEP OF THE THREE-STEP MIGRATION JOB (SEE
001100*          UNC100, UNC200); RUNS ONCE, AFTER EVERY TABLE HAS
001200*          BEEN CONVERTED.
001300*        - READS UNCXCSV-FILE (ONE RECORD PER TABLE UNC200
001400*          CONVERTED) AND EMITS import.mssql.sql - ONE BULK
001500*          INSERT STATEMENT PER TABLE, IN THE ORDER UNC200
001600*          PROCESSED THEM (NO SORT), FOLLOWED BY THE SHOP'S
001700*          STANDARD FIXED FOLLOW-UP DML BLOCK.
001800*        - THE FIXED BLOCK IS APPENDED UNCONDITIONALLY, EVEN IF
001900*          A TABLE IT REFERENCES WAS NOT PART OF THIS RUN'S
002000*          TABLE SET (LOAD-SCRIPT IDEMPOTENCY CAVEAT, MIG-017 -
002100*          THIS IS A KNOWN NO-OP IN THAT CASE, NOT A BUG, AND IS
002200*          CARRIED FORWARD AS-IS PER DBA REQUEST).
002300*---------------------------------------------------------------*
002400* CHANGE LOG
002500*---------------------------------------------------------------*
002600* 05/09/91  KM   MIG-004  ORIGINAL PROGRAM, BULK INSERT LINES     MIG004
002700*                         ONLY - NO FOLLOW-UP DML YET.
002800* 09/02/91  RH   MIG-004  ADDED THE FIXED FOLLOW-UP DML BLOCK     MIG004
002900*                         (CONSTRAINT DISABLE, PLACEHOLDER
003000*                         PERSON ROWS, ORPHAN CLEANUP, USER
003100*                         PROVISIONING, CONSTRAINT RE-ENABLE).
003200* 11/03/93  RH   MIG-017  DOCUMENTED THE IDEMPOTENCY CAVEAT       MIG017
003300*                         ABOVE AFTER A DBA QUESTION ON WHY THE
003400*                         KOSTENART CLEANUP STILL RUNS ON A
003500*                         PERSON-ONLY RESTART - LEFT AS-IS.
003600* 07/22/96  KLM  MIG-029  UNIXWORK1/UNIXPROC1 COMMON COPY ADDED.  MIG029
003700* 01/19/99  RH   MIG-041  Y2K SWEEP - NO DATE FIELDS IN THIS      MIG041
003800*                         PROGRAM, NO CHANGE REQUIRED.
003900* 08/30/00  KLM  MIG-050  BULK INSERT CONTAINER PATH PREFIX       MIG050
004000*                         MOVED TO A WORKING-STORAGE LITERAL SO
004100*                         A CONTAINER MOUNT CHANGE IS A ONE-LINE
004200*                         RECOMPILE, NOT A HUNT THROUGH THE DML.
004300* 02/11/09  TRV  MIG-072  ADDED A MOUNT-POINT REDEFINES OVER THE  MIG072
004400*                         CONTAINER PATH LITERAL AND AN OPEN-TIME
004500*                         CONSOLE BANNER SO THE OPERATOR CAN SEE
004600*                         WHICH FILESHARE A RUN WILL WRITE BULK
004700*                         INSERT PATHS AGAINST BEFORE THE LOAD
004800*                         SCRIPT IS HANDED TO THE DBA.
004900* 03/22/13  TRV  MIG-078  RENAMED WORK AREAS OFF THE BORROWED     MIG078
005000*                         WS-/XC- PREFIXES ONTO THE SHOP'S OWN
005100*                         FLAT NAMING HABIT - NO LOGIC CHANGED.
005200*****************************************************************
005300 environment division.
005400 configuration section.
005500 source-computer.  IBM-370.
005600 object-computer.  IBM-370.
005700 special-names.    C01 IS TOP-OF-FORM.
005800 input-output section.
005900 file-control.
006000     select UNCXCSV-FILE     assign to XCSVIN
006100         organization is line sequential
006200         file status is fs-xcsv.
006300     select LOAD-SCRIPT-FILE assign to LOADSQL
006400         organization is line sequential
006500         file status is fs-load.
006600*
006700 data division.
006800 file section.
006900 fd  UNCXCSV-FILE
007000     label record is standard.
007100     copy "UNCXCSV.cpy".
007200 fd  LOAD-SCRIPT-FILE
007300     label record is standard.
007400 01  load-line                  pic x(200).
007500*
007600 working-storage section.
007700 copy "UNIXWORK1.cpy".
007800 01  file-stat.
007900     05  fs-xcsv                pic xx value spaces.
008000     05  fs-load                pic xx value spaces.
008100    05  filler                 pic x(10) value spaces.
008200 01  switches.
008300     05  xcsv-eof-sw            pic x value 'N'.
008400         88  xcsv-eof               value 'Y'.
008500    05  filler                 pic x(10) value spaces.
008600 01  counters.
008700     05  table-count            pic 9(5) comp value zero.
008800     05  dml-line-count         pic 9(5) comp value zero.
008900    05  filler                 pic x(10) value spaces.
009000 01  container-path             pic x(40)
009100     value '/mnt/migration/csv'.
009200 01  container-path-view redefines container-path.
009300     05  container-mount        pic x(20).
009400     05  container-subpath      pic x(20).
009500*---------------------------------------------------------------*
009600* BULK INSERT LINE BUILD AREA - THE THREE VIEWS BELOW LET THE
009700* BUILD PARAGRAPH ADDRESS THE STATEMENT AS ONE FLAT LINE, AS THE
009800* TARGET/SOURCE HALVES SEPARATELY, OR JUST THE TRAILING OPTIONS
009900* CLAUSE, WITHOUT THREE SEPARATE WORKING-STORAGE FIELDS TO KEEP
010000* IN STEP.
010100*---------------------------------------------------------------*
010200 01  bulk-insert-line           pic x(200) value spaces.
010300 01  bulk-insert-halves redefines bulk-insert-line.
010400     05  bi-target-half         pic x(100).
010500     05  bi-source-half         pic x(100).
010600 01  bulk-insert-tail-view redefines bulk-insert-line.
010700     05  filler                 pic x(170).
010800     05  bi-tail                pic x(30).
010900 01  output-ptr                 pic s9(4) comp.
011000*
011100 procedure division.
011200     perform UNIXPROC1.
011300*---------------------------------------------------------------*
011400 0000-MAIN-LINE.
011500*---------------------------------------------------------------*
011600     perform 1000-OPEN-LOAD-SCRIPT thru 1000-EXIT.
011700     perform 2000-EMIT-BULK-INSERT-LINES thru 2000-EXIT
011800         until xcsv-eof.
011900     perform 3000-EMIT-FIXED-DML-BLOCK thru 3000-EXIT.
012000     perform 9000-CLOSE-LOAD-SCRIPT thru 9000-EXIT.
012100     display "UNC300 COMPLETE - " table-count
012200         " BULK INSERT STATEMENTS, " dml-line-count
012300         " FOLLOW-UP DML LINES WRITTEN" upon console.
012400     stop run.
012500*---------------------------------------------------------------*
012600 1000-OPEN-LOAD-SCRIPT.
012700*---------------------------------------------------------------*
012800     open input UNCXCSV-FILE.
012900     if fs-xcsv not = "00"
013000         move fs-xcsv to mf-filestat
013100         move "XCSVIN" to mf-filenamei mf-filenamex
013200         perform MF-DISPLAY-FILESTAT-EOJ.
013300     open output LOAD-SCRIPT-FILE.
013400     if fs-load not = "00"
013500         move fs-load to mf-filestat
013600         move "LOADSQL" to mf-filenamei mf-filenamex
013700         perform MF-DISPLAY-FILESTAT-EOJ.
013800     display "UNC300 BULK LOAD CONTAINER MOUNT - "
013900         container-mount upon console.
014000     read UNCXCSV-FILE
014100         at end move 'Y' to xcsv-eof-sw.
014200 1000-EXIT.
014300     exit.
014400*---------------------------------------------------------------*
014500* ONE BULK INSERT PER XCSV RECORD, PROCESSING ORDER PRESERVED
014600* (NO SORT - THE ORDER RULE ABOVE), EACH STATEMENT FOLLOWED BY A
014700* BLANK LINE.
014800*---------------------------------------------------------------*
014900 2000-EMIT-BULK-INSERT-LINES.
015000*---------------------------------------------------------------*
015100     perform 2100-BUILD-BULK-INSERT thru 2100-EXIT.
015200     move bulk-insert-line to load-line.
015300     write load-line.
015400     move spaces to load-line.
015500     write load-line.
015600     add 1 to table-count.
015700     read UNCXCSV-FILE
015800         at end move 'Y' to xcsv-eof-sw.
015900 2000-EXIT.
016000     exit.
016100*---------------------------------------------------------------*
016200 2100-BUILD-BULK-INSERT.
016300     move spaces to bulk-insert-line.
016400     move 1 to output-ptr.
016500     string 'BULK INSERT ' delimited by size
016600             xc-table delimited by space
016700             ' FROM ''' delimited by size
016800             container-path delimited by space
016900             '/' delimited by size
017000             xc-csvfile delimited by space
017100             '''' delimited by size
017200             ' WITH (FORMAT = "CSV", ROWTERMINATOR = "\n", '
017300                 delimited by size
017400             'KEEPIDENTITY);' delimited by size
017500         into bulk-insert-line with pointer output-ptr
017600     end-string.
017700 2100-EXIT.
017800     exit.
017900*---------------------------------------------------------------*
018000* FIXED FOLLOW-UP DML BLOCK - APPENDED VERBATIM, EVERY RUN, NO
018100* CONDITION ON WHICH TABLES WERE ACTUALLY PRESENT (LOAD-SCRIPT
018200* IDEMPOTENCY CAVEAT, MIG-017 - SEE HEADER BANNER).  THIS IS THE
018300* SHOP'S REPRESENTATIVE EXCERPT, NOT THE FULL TEXT - THE CLOSING
018400* COMMENT BANNER NAMES THE REMAINING CATEGORIES THAT DO NOT RIDE
018500* IN THIS COPY OF THE PROGRAM.
018600*---------------------------------------------------------------*
018700 3000-EMIT-FIXED-DML-BLOCK.
018800*---------------------------------------------------------------*
018900     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
019000     move '-- DISABLE ALL TABLE CONSTRAINTS' to load-line.
019100     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
019200     move 'EXEC sp_msforeachtable "ALTER TABLE ? NOCHECK '
019300         to load-line.
019400     string load-line delimited by size
019500             'CONSTRAINT ALL";' delimited by size
019600         into load-line
019700     end-string.
019800     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
019900     move spaces to load-line.
020000     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
020100     move '-- PLACEHOLDER "DELETED PERSON" ROWS FOR ORPHAN '
020200         to load-line.
020300     string load-line delimited by size
020400             'PERSON-ID REFERENCES (REPRESENTATIVE - 1 OF 5)'
020500                 delimited by size
020600         into load-line
020700     end-string.
020800     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
020900     move 'INSERT INTO informix.person (id, vorname, nachname, '
021000         to load-line.
021100     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
021200     move '  deleted) SELECT DISTINCT te.te_id, ''UNKNOWN'', '
021300         to load-line.
021400     string load-line delimited by size
021500             '''UNKNOWN'', 1' delimited by size
021600         into load-line
021700     end-string.
021800     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
021900     move '  FROM informix.termin te WHERE NOT EXISTS'
022000         to load-line.
022100     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
022200     move '  (SELECT 1 FROM informix.person p WHERE p.id = '
022300         to load-line.
022400     string load-line delimited by size
022500             'te.te_id);' delimited by size
022600         into load-line
022700     end-string.
022800     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
022900     move spaces to load-line.
023000     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
023100     move '-- MARK PLACEHOLDER PERSON ROWS AS LOGICALLY DELETED'
023200         to load-line.
023300     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
023400     move 'UPDATE informix.person SET deleted = 1'
023500         to load-line.
023600     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
023700     move '  WHERE vorname = ''UNKNOWN'';' to load-line.
023800     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
023900     move spaces to load-line.
024000     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
024100     move '-- CANONICAL PLACEHOLDER PERSON-CLASS ROW REPAIR'
024200         to load-line.
024300     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
024400     move 'DELETE FROM informix.pe_klasse WHERE pk_code IS NULL'
024500         to load-line.
024600     string load-line delimited by size
024700             ' OR pk_bedeutung IS NULL;' delimited by size
024800         into load-line
024900     end-string.
025000     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
025100     move 'INSERT INTO informix.pe_klasse (pk_code, pk_bedeutung)'
025200         to load-line.
025300     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
025400     move '  VALUES (''ZZ'', ''UNKNOWN CLASS'');'
025500         to load-line.
025600     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
025700     move 'UPDATE informix.person SET pe_klasse_pk = ''ZZ'''
025800         to load-line.
025900     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
026000     move '  WHERE pe_klasse_pk NOT IN' to load-line.
026100     string load-line delimited by size
026200             ' (SELECT pk_code FROM informix.pe_klasse);'
026300                 delimited by size
026400         into load-line
026500     end-string.
026600     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
026700     move spaces to load-line.
026800     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
026900     move '-- ORPHANED CHILD ROW CLEANUP (REPRESENTATIVE - 1 OF '
027000         to load-line.
027100     string load-line delimited by size
027200             'ABOUT A DOZEN CHILD/LINK TABLES)' delimited by size
027300         into load-line
027400     end-string.
027500     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
027600     move 'DELETE FROM informix.v_kostet_ka WHERE v_id NOT IN'
027700         to load-line.
027800     string load-line delimited by size
027900             ' (SELECT te_id FROM informix.termin);'
028000                 delimited by size
028100         into load-line
028200     end-string.
028300     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
028400     move spaces to load-line.
028500     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
028600     move '-- USER/USER_DETAILS PROVISIONING FROM AUDIT HISTORY'
028700         to load-line.
028800     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
028900     move 'INSERT INTO informix.[user] (id, name, created_dt)'
029000         to load-line.
029100     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
029200     move '  SELECT NEXT VALUE FOR informix.user_id_seq, '
029300         to load-line.
029400     string load-line delimited by size
029500             'h.operator, GETDATE()' delimited by size
029600         into load-line
029700     end-string.
029800     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
029900     move '  FROM informix.te_history h WHERE NOT EXISTS'
030000         to load-line.
030100     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
030200     move '  (SELECT 1 FROM informix.[user] u WHERE u.name = '
030300         to load-line.
030400     string load-line delimited by size
030500             'h.operator);' delimited by size
030600         into load-line
030700     end-string.
030800     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
030900     move 'INSERT INTO informix.user_details (id, user_id)'
031000         to load-line.
031100     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
031200     move '  SELECT NEXT VALUE FOR informix.detail_id_seq, u.id'
031300         to load-line.
031400     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
031500     move '  FROM informix.[user] u WHERE u.user_details_id '
031600         to load-line.
031700     string load-line delimited by size
031800             'IS NULL;' delimited by size
031900         into load-line
032000     end-string.
032100     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
032200     move 'UPDATE u SET u.user_details_id = d.id'
032300         to load-line.
032400     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
032500     move '  FROM informix.[user] u JOIN informix.user_details d'
032600         to load-line.
032700     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
032800     move '    ON d.user_id = u.id WHERE u.user_details_id IS NULL;'
032900         to load-line.
033000     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
033100     move spaces to load-line.
033200     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
033300     move '-- RE-ENABLE ALL TABLE CONSTRAINTS' to load-line.
033400     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
033500     move 'EXEC sp_msforeachtable "ALTER TABLE ? WITH CHECK '
033600         to load-line.
033700     string load-line delimited by size
033800             'CHECK CONSTRAINT ALL";' delimited by size
033900         into load-line
034000     end-string.
034100     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
034200     move spaces to load-line.
034300     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
034400     move '-- END OF FIXED BLOCK - PLACEHOLDER-CLASS AND '
034500         to load-line.
034600     string load-line delimited by size
034700             'ORPHAN-DELETE STEPS BEYOND THIS' delimited by size
034800         into load-line
034900     end-string.
035000     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
035100     move '-- REPRESENTATIVE PAIR ARE NOT CARRIED IN THIS BUILD'
035200         to load-line.
035300     perform 3100-EMIT-ONE-LINE thru 3100-EXIT.
035400 3000-EXIT.
035500     exit.
035600*---------------------------------------------------------------*
035700 3100-EMIT-ONE-LINE.
035800     write load-line.
035900     add 1 to dml-line-count.
036000 3100-EXIT.
036100     exit.
036200*---------------------------------------------------------------*
036300 9000-CLOSE-LOAD-SCRIPT.
036400*---------------------------------------------------------------*
036500     close UNCXCSV-FILE LOAD-SCRIPT-FILE.
036600 9000-EXIT.
036700     exit.
036800*
036900     copy "UNIXPROC1.cpy".
