000100 identification division.
000200 program-id.    UNC110.
000300 author.        R HAUENSTEIN.
000400 installation.  UVSOFTWARE DATA CONVERSION GROUP.
000500 date-written.  04/18/91.
000600 date-compiled.
000700 security.      UNCLASSIFIED - DBA/OPS READ ONLY.
000800*****************************************************************
000900* UNC110 - CREATE TABLE COLUMN ORDER EXTRACTOR (SUBPROGRAM)
001000*        - CALLED ONCE PER TABLE BY UNC200; RE-READS THE ENTIRE
001100*          MANIFEST INTO ONE FLATTENED (NEWLINES REMOVED)
001200*          BUFFER, LOCATES "create table <name> (...)" FOR THE
001300*          CALLER'S TABLE, AND RETURNS THE ON-DISK COLUMN NAMES
001400*          IN THEIR ORIGINAL (UNL) ORDER.
001500*---------------------------------------------------------------*
001600* CHANGE LOG
001700*---------------------------------------------------------------*
001800* 04/18/91  RH   MIG-004  ORIGINAL PROGRAM.                       MIG004
001900* 03/09/92  JBW  MIG-011  RAISED FLAT-BUFFER TO 32000 BYTES -     MIG011
002000*                         200-TABLE MANIFEST OVERRAN THE OLD
002100*                         12000-BYTE BUFFER.
002200* 07/22/96  KLM  MIG-029  UNIXWORK1/UNIXPROC1 COMMON COPY ADDED.  MIG029
002300* 01/19/99  RH   MIG-041  Y2K SWEEP - NO DATE FIELDS IN THIS      MIG041
002400*                         PROGRAM, NO CHANGE REQUIRED, LOGGED
002500*                         FOR THE AUDIT PACKAGE ANYWAY.
002600* 05/06/04  DGH  MIG-063  COLUMN NAME TRUNCATED TO FIRST          MIG063
002700*                         WHITESPACE-DELIMITED TOKEN EVEN WHEN
002800*                         THE INFORMIX TYPE CLAUSE IS MISSING.
002900* 11/14/11  TRV  MIG-071  THE ( AND ); UNSTRINGS IN               MIG071
003000*                         2000-LOCATE-CREATE-TABLE WERE BOTH
003100*                         RESCANNING THE FLAT BUFFER FROM BYTE 1 -
003200*                         EVERY TABLE PAST THE FIRST ONE IN THE
003300*                         MANIFEST CAME BACK WITH THE FIRST
003400*                         TABLE'S COLUMN LIST.  EACH UNSTRING NOW
003500*                         SEEDS ITS POINTER FROM WHERE THE PRIOR
003600*                         ONE LEFT OFF.  FOUND WHEN TERMIN CAME
003700*                         BACK WITH PERSON'S COLUMNS ON THE
003800*                         8-TABLE PILOT LOAD.
003900* 03/22/13  TRV  MIG-078  RENAMED WORK AREAS OFF THE BORROWED     MIG078
004000*                         WS-/LK- PREFIXES ONTO THE SHOP'S OWN
004100*                         FLAT NAMING HABIT - NO LOGIC CHANGED.
004200* 03/29/13  TRV  MIG-080  2000-LOCATE-CREATE-TABLE'S FIRST        MIG080
004300*                         UNSTRING WAS DELIMITED BY THE WHOLE
004400*                         80-BYTE search-text FIELD, INCLUDING
004500*                         search-table'S TRAILING PAD OF SPACES
004600*                         OUT TO 67 BYTES.  UNSTRING DELIMITED BY
004700*                         AN IDENTIFIER MATCHES THE IDENTIFIER'S
004800*                         WHOLE DECLARED LENGTH, SO THAT PADDED
004900*                         DELIMITER NEVER OCCURRED IN THE
005000*                         FLATTENED MANIFEST TEXT AND NO TABLE'S
005100*                         DDL WAS EVER ACTUALLY LOCATED.  THE
005200*                         DELIMITER NOW USES ONLY THE NAME'S OWN
005300*                         OCCUPIED LENGTH (VIA REFERENCE
005400*                         MODIFICATION) - SAME "BACK UP OVER THE
005500*                         TRAILING BLANKS" TECHNIQUE
005600*                         1100-APPEND-ONE-LINE ALREADY USES ON A
005700*                         MANIFEST LINE.  CAUGHT ON A REPRO RUN
005800*                         WHERE ddl-col-list CAME BACK EMPTY FOR
005900*                         EVERY TABLE, NOT JUST THE ONES PAST THE
006000*                         FIRST.
006100*****************************************************************
006200 environment division.
006300 configuration section.
006400 source-computer.  IBM-370.
006500 object-computer.  IBM-370.
006600 special-names.    C01 IS TOP-OF-FORM.
006700 input-output section.
006800 file-control.
006900     select MANIFEST-FILE  assign to MANIFEST
007000         organization is line sequential
007100         file status is fs-manifest.
007200*
007300 data division.
007400 file section.
007500 fd  MANIFEST-FILE
007600     label record is standard.
007700     copy "UNCMANF.cpy".
007800*
007900 working-storage section.
008000 77  trim-idx                   pic s9(4) comp.
008100 77  line-len                   pic s9(4) comp.
008200 77  name-len                   pic s9(4) comp.
008300 copy "UNIXWORK1.cpy".
008400 01  file-stat.
008500     05  fs-manifest            pic xx value spaces.
008600    05  filler                 pic x(10) value spaces.
008700 01  wrk-flds.
008800     05  manifest-eof-sw        pic x value 'N'.
008900         88  manifest-eof            value 'Y'.
009000    05  filler                 pic x(10) value spaces.
009100 01  counters.
009200     05  flat-length            pic s9(8) comp value zero.
009300     05  scan-pos               pic s9(8) comp.
009400     05  paren-pos              pic s9(8) comp.
009500     05  semi-pos               pic s9(8) comp.
009600     05  entry-count            pic 9(3)  comp value zero.
009700    05  filler                 pic x(10) value spaces.
009800*---------------------------------------------------------------*
009900* FLATTENED MANIFEST TEXT (ALL NEWLINES REMOVED) AND THE
010000* PROGRESSIVELY NARROWER VIEWS THE SEARCH LOGIC CARVES OUT OF
010100* IT - EACH REDEFINES THE SAME STORAGE, NO EXTRA MOVES NEEDED
010200* JUST TO LOOK AT A DIFFERENT SLICE.
010300*---------------------------------------------------------------*
010400 01  flat-buffer                pic x(32000) value spaces.
010500 01  flat-head-view redefines flat-buffer.
010600     05  flat-first-char        pic x.
010700     05  flat-remainder         pic x(31999).
010800 01  search-target.
010900     05  search-prefix          pic x(13) value 'create table '.
011000     05  search-table           pic x(67) value spaces.
011100 01  search-target-view redefines search-target.
011200     05  search-text            pic x(80).
011300 01  ddl-col-list               pic x(4000) value spaces.
011400 01  col-entry-text             pic x(80) value spaces.
011500 01  col-entry-view redefines col-entry-text.
011600     05  col-entry-word         pic x(18).
011700     05  col-entry-rest         pic x(62).
011800*
011900 linkage section.
012000 01  tbl-name-parm              pic x(60).
012100 copy "UNCCOLS.cpy".
012200*
012300 procedure division using tbl-name-parm, co-tab.
012400     perform UNIXPROC1.
012500*---------------------------------------------------------------*
012600 0000-MAIN-LINE.
012700*---------------------------------------------------------------*
012800     move zero  to co-col-count.
012900     move spaces to co-col-entry (1).
013000     perform 1000-FLATTEN-MANIFEST thru 1000-EXIT.
013100     perform 2000-LOCATE-CREATE-TABLE thru 2000-EXIT.
013200     perform 3000-SPLIT-COLUMN-LIST thru 3000-EXIT.
013300     goback.
013400*---------------------------------------------------------------*
013500* REBUILD THE MANIFEST AS ONE LONG STRING, TRIMMING EACH LINE'S
013600* TRAILING BLANKS SO THE create-table SUBSTRING SEARCH BELOW
013700* SEES CONTIGUOUS TEXT, NOT A FOREST OF EMBEDDED PAD BYTES.
013800*---------------------------------------------------------------*
013900 1000-FLATTEN-MANIFEST.
014000     open input MANIFEST-FILE.
014100     if fs-manifest not = "00"
014200         move fs-manifest to mf-filestat
014300         move "MANIFEST" to mf-filenamei mf-filenamex
014400         perform MF-DISPLAY-FILESTAT-EOJ.
014500     read MANIFEST-FILE
014600         at end move 'Y' to manifest-eof-sw.
014700     perform 1100-APPEND-ONE-LINE thru 1100-EXIT
014800         until manifest-eof.
014900     close MANIFEST-FILE.
015000 1000-EXIT.
015100     exit.
015200*---------------------------------------------------------------*
015300 1100-APPEND-ONE-LINE.
015400     move 200 to trim-idx.
015500     perform 1150-BACK-UP-OVER-BLANKS
015600         until trim-idx < 1
015700         or ml-raw-text (trim-idx:1) not = space.
015800     move trim-idx to line-len.
015900     if line-len > 0
016000         string ml-raw-text (1:line-len)
016100             into flat-buffer
016200             with pointer flat-length
016300         end-string
016400     end-if.
016500     read MANIFEST-FILE
016600         at end move 'Y' to manifest-eof-sw.
016700 1100-EXIT.
016800     exit.
016900*---------------------------------------------------------------*
017000 1150-BACK-UP-OVER-BLANKS.
017100     subtract 1 from trim-idx.
017200 1150-EXIT.
017300     exit.
017400*---------------------------------------------------------------*
017500* FIND "create table <table-name> (" IN THE FLATTENED TEXT AND
017600* ISOLATE EVERYTHING UP TO THE MATCHING "); " AS THE COLUMN
017700* DEFINITION LIST.  MIG-071 - EACH POINTER BELOW IS SEEDED FROM
017800* WHERE THE PRIOR UNSTRING STOPPED, SO THE ( AND ); WE LOCATE
017900* ARE THIS TABLE'S OWN, NOT WHICHEVER ONE HAPPENS TO BE FIRST IN
018000* THE FLATTENED MANIFEST.  MIG-080 - THE FIRST UNSTRING'S
018100* DELIMITER IS SIZED TO "create table " PLUS THE TABLE NAME'S OWN
018200* OCCUPIED LENGTH ONLY, NOT search-text'S FULL 80-BYTE DECLARED
018300* LENGTH, OR IT NEVER MATCHES THE UNPADDED MANIFEST TEXT.
018400*---------------------------------------------------------------*
018500 2000-LOCATE-CREATE-TABLE.
018600     move spaces to search-target.
018700     move tbl-name-parm to search-table.
018800     move 60 to name-len.
018900     perform 2010-BACK-UP-OVER-NAME
019000         until name-len < 1
019100         or tbl-name-parm (name-len:1) not = space.
019200     move 1 to scan-pos.
019300     unstring flat-buffer
019400         delimited by search-text (1:13 + name-len)
019500         into ddl-col-list
019600         with pointer scan-pos
019700     end-unstring.
019800     move spaces to ddl-col-list.
019900     move scan-pos to paren-pos.
020000     unstring flat-buffer delimited by '('
020100         into ddl-col-list
020200         with pointer paren-pos
020300     end-unstring.
020400     move spaces to ddl-col-list.
020500     move paren-pos to semi-pos.
020600     unstring flat-buffer delimited by ');'
020700         into ddl-col-list
020800         with pointer semi-pos
020900     end-unstring.
021000 2000-EXIT.
021100     exit.
021200*---------------------------------------------------------------*
021300 2010-BACK-UP-OVER-NAME.
021400     subtract 1 from name-len.
021500 2010-EXIT.
021600     exit.
021700*---------------------------------------------------------------*
021800* SPLIT THE ISOLATED COLUMN LIST ON ", " (COMMA-SPACE), THEN
021900* KEEP ONLY THE FIRST WHITESPACE-DELIMITED TOKEN OF EACH ENTRY
022000* (THE COLUMN NAME - EVERYTHING AFTER IT IS THE INFORMIX TYPE
022100* CLAUSE WE HAVE NO USE FOR HERE).  MIG-082 - THE KEPT TOKEN IS
022200* UPPERCASED SO IT COMPARES CLEAN AGAINST THE SHOP'S COMPILED-IN
022300* PER-TABLE RULE TABLES IN UNC200/UNCRULES.cpy, WHICH ARE ALL
022400* KEYED IN UPPERCASE REGARDLESS OF THE MANIFEST'S OWN LOWERCASE
022500* INFORMIX IDENTIFIER CASING.
022600*---------------------------------------------------------------*
022700 3000-SPLIT-COLUMN-LIST.
022800     unstring ddl-col-list delimited by ', '
022900         into co-col-entry (1) co-col-entry (2)
023000              co-col-entry (3) co-col-entry (4)
023100              co-col-entry (5) co-col-entry (6)
023200              co-col-entry (7) co-col-entry (8)
023300              co-col-entry (9) co-col-entry (10)
023400              co-col-entry (11) co-col-entry (12)
023500              co-col-entry (13) co-col-entry (14)
023600         tallying entry-count
023700     end-unstring.
023800     move entry-count to co-col-count.
023900     perform 3100-KEEP-FIRST-TOKEN thru 3100-EXIT
024000         varying co-idx from 1 by 1
024100         until co-idx > co-col-count.
024200 3000-EXIT.
024300     exit.
024400*---------------------------------------------------------------*
024500 3100-KEEP-FIRST-TOKEN.
024600     move co-col-name (co-idx) to col-entry-text.
024700     unstring col-entry-text delimited by space
024800         into col-entry-word
024900     end-unstring.
025000     inspect col-entry-word
025100         converting 'abcdefghijklmnopqrstuvwxyz'
025200         to         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025300     move col-entry-word to co-col-name (co-idx).
025400 3100-EXIT.
025500     exit.
025600*
025700     copy "UNIXPROC1.cpy".
