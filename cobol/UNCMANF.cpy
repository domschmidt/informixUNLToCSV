000100*****************************************************************
000200* UNCMANF  - dbexport manifest line and marker-detection views
000300*          - used by UNC100 (marker scan) and UNC110 (create
000400*            table DDL scan re-uses the raw-text view only)
000500*****************************************************************
000600 01  ml-raw-text                  pic x(200).
000700 01  ml-database-view redefines ml-raw-text.
000800     05  ml-db-literal            pic x(11).
000900     05  ml-db-rest               pic x(189).
001000 01  ml-table-view redefines ml-raw-text.
001100     05  ml-tbl-literal           pic x(8).
001200     05  ml-tbl-rest              pic x(192).
001300 01  ml-unlfile-view redefines ml-raw-text.
001400     05  ml-unl-literal           pic x(21).
001500     05  ml-unl-rest              pic x(179).
001600 01  mnf-rec.
001700     05  mnf-database             pic x(30) value spaces.
001800     05  mnf-pend-table           pic x(60) value spaces.
001900     05  mnf-pend-table-sw        pic x value 'N'.
002000         88  mnf-table-pending        value 'Y'.
002100     05  mnf-pend-unlfile         pic x(60) value spaces.
002200     05  mnf-pend-unlfile-sw      pic x value 'N'.
002300         88  mnf-unlfile-pending      value 'Y'.
002400     05  mnf-table-count          pic 9(5) comp value zero.
002500     05  filler                   pic x(10) value spaces.
