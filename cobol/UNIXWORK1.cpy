000100*****************************************************************
000200* UNIXWORK1  - common working-storage insert, all UNC programs
000300*            - carries job/parm identification and the four
000400*              date pictures (ymd8/ymd6/mdy8/mdy6, each with an
000500*              edited "e" companion) every batch step displays
000600*              on its start-of-job and end-of-job banner lines
000700*****************************************************************
000800 01  unixwork1-common-area.
000900     05  jobid1                pic x(8)  value spaces.
001000     05  jobid2                pic x(8)  value spaces.
001100     05  parm1-lth             pic 9(4)  comp value zero.
001200     05  parm1-data            pic x(100) value spaces.
001300     05  parm2-lth             pic 9(4)  comp value zero.
001400     05  parm2-data            pic x(100) value spaces.
001500     05  sysdate-ymd8          pic 9(8)  value zero.
001600     05  sysdate-ymd8e         pic 9999/99/99.
001700     05  sysdate-ymd6          pic 9(6)  value zero.
001800     05  sysdate-ymd6e         pic 99/99/99.
001900     05  sysdate-mdy8          pic 9(8)  value zero.
002000     05  sysdate-mdy8e         pic 9999/99/99.
002100     05  sysdate-mdy6          pic 9(6)  value zero.
002200     05  sysdate-mdy6e         pic 99/99/99.
002300     05  rundate-ymd8          pic 9(8)  value zero.
002400     05  rundate-ymd8e         pic 9999/99/99.
002500     05  rundate-ymd6          pic 9(6)  value zero.
002600     05  rundate-ymd6e         pic 99/99/99.
002700     05  rundate-mdy8          pic 9(8)  value zero.
002800     05  rundate-mdy8e         pic 9999/99/99.
002900     05  rundate-mdy6          pic 9(6)  value zero.
003000     05  rundate-mdy6e         pic 99/99/99.
003100     05  mf-filestat           pic xx    value spaces.
003200     05  mf-filenamei          pic x(8)  value spaces.
003300     05  mf-filenamex          pic x(8)  value spaces.
003400     05  filler                pic x(20) value spaces.
