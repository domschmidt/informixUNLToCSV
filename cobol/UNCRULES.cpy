000100*****************************************************************
000200* UNCRULES  - per-table conversion rules (compiled-in)
000300*
000400*   this copybook is the COBOL port's equivalent of the java
000500*   program's roughly 75-table column-order map and roughly
000600*   30-table date formatter map; per ticket MIG-004 only the
000700*   representative subset agreed with the DBA team rides here -
000800*   the MECHANISM (the four table lookups below) is the same
000900*   mechanism the full 150-entry set would ride on, adding a
001000*   table later is a data change here, not a program change.
001100*
001200*   tables are loaded the shop's usual way - a flat VALUE
001300*   literal pool immediately REDEFINES'd by the indexed OCCURS
001400*   table the procedure division actually searches.
001500*
001600*     ord-table   - explicit output column order
001700*     sch-table   - output schema/prefix override
001800*     fmt-table   - custom column formatter
001900*     dft-table   - custom column default generator
002000*
002100*   a table not present in ord-table falls back to its on-disk
002200*   column order, minus the manifest's trailing phantom field
002300*   (see UNC200 2400-BUILD-OUTPUT-COLUMNS).
002400*****************************************************************
002500*---------------------------------------------------------------*
002600* explicit output column order, four representative tables
002700*---------------------------------------------------------------*
002800 01  ord-values.
002900     05  filler pic x(18) value 'PERSON'.
003000     05  filler pic 9(3) comp value 11.
003100     05  filler pic x(18) value 'PE_ID'.
003200     05  filler pic x(18) value 'PE_KLASSE_PK'.
003300     05  filler pic x(18) value 'PE_GESCHLECHT'.
003400     05  filler pic x(18) value 'PE_TITEL'.
003500     05  filler pic x(18) value 'PE_VORNAME'.
003600     05  filler pic x(18) value 'PE_NACHNAME'.
003700     05  filler pic x(18) value 'PE_GELDINSTITUT'.
003800     05  filler pic x(18) value 'PE_BLZ'.
003900     05  filler pic x(18) value 'PE_KONTONR'.
004000     05  filler pic x(18) value 'PE_BEM'.
004100     05  filler pic x(18) value 'DELETED'.
004200     05  filler pic x(18) value spaces.
004300     05  filler pic x(18) value spaces.
004400     05  filler pic x(18) value spaces.
004500     05  filler pic x(18) value 'TERMIN'.
004600     05  filler pic 9(3) comp value 14.
004700     05  filler pic x(18) value 'TE_ID'.
004800     05  filler pic x(18) value 'TE_TAT_IT'.
004900     05  filler pic x(18) value 'TE_DATUM'.
005000     05  filler pic x(18) value 'TE_TAGESZEIT'.
005100     05  filler pic x(18) value 'TE_ART'.
005200     05  filler pic x(18) value 'TE_KURZTITEL'.
005300     05  filler pic x(18) value 'TE_BEGINN'.
005400     05  filler pic x(18) value 'TE_ENDE'.
005500     05  filler pic x(18) value 'TE_PLANUNGSSTATUS'.
005600     05  filler pic x(18) value 'TE_DZUTEILUNG'.
005700     05  filler pic x(18) value 'TE_DMENGE'.
005800     05  filler pic x(18) value 'TE_FRACKINFO'.
005900     05  filler pic x(18) value 'TE_ANMERKUNG'.
006000     05  filler pic x(18) value 'TE_NOTIZ'.
006100     05  filler pic x(18) value 'GESCHAEFTSJAHR'.
006200     05  filler pic 9(3) comp value 4.
006300     05  filler pic x(18) value 'GJ_ID'.
006400     05  filler pic x(18) value 'GJ_GUELTIGKEIT'.
006500     05  filler pic x(18) value 'GJ_BEGINN'.
006600     05  filler pic x(18) value 'GJ_ENDE'.
006700     05  filler pic x(18) value spaces.
006800     05  filler pic x(18) value spaces.
006900     05  filler pic x(18) value spaces.
007000     05  filler pic x(18) value spaces.
007100     05  filler pic x(18) value spaces.
007200     05  filler pic x(18) value spaces.
007300     05  filler pic x(18) value spaces.
007400     05  filler pic x(18) value spaces.
007500     05  filler pic x(18) value spaces.
007600     05  filler pic x(18) value spaces.
007700     05  filler pic x(18) value 'V_KOSTET_KA'.
007800     05  filler pic 9(3) comp value 12.
007900     05  filler pic x(18) value 'ID'.
008000     05  filler pic x(18) value 'V_ID'.
008100     05  filler pic x(18) value 'KA_ID'.
008200     05  filler pic x(18) value 'V_KA_SOLLWERT'.
008300     05  filler pic x(18) value 'V_KA_SOLLBEM'.
008400     05  filler pic x(18) value 'V_KA_SOLLDATUM'.
008500     05  filler pic x(18) value 'V_KA_SOLLWJ'.
008600     05  filler pic x(18) value 'V_KA_STATSOLL'.
008700     05  filler pic x(18) value 'V_KA_ISTWERT'.
008800     05  filler pic x(18) value 'V_KA_ISTDATUM'.
008900     05  filler pic x(18) value 'V_KA_ISTWJ'.
009000     05  filler pic x(18) value 'V_KA_STATIST'.
009100     05  filler pic x(18) value spaces.
009200     05  filler pic x(18) value spaces.
009300 01  ord-table redefines ord-values.
009400     05  ord-entry occurs 4 times indexed by ord-idx.
009500         10  ord-table-name       pic x(18).
009600         10  ord-col-count        pic 9(3) comp.
009700         10  ord-col-entry occurs 14 times
009800                 indexed by ord-col-idx.
009900             15  ord-col-name     pic x(18).
010000*---------------------------------------------------------------*
010100* output schema/prefix override - forces "informix." on the csv
010200* filename and the BULK INSERT target for these five tables
010300*---------------------------------------------------------------*
010400 01  sch-values.
010500     05  filler pic x(18) value 'V_KOSTET_KA'.
010600     05  filler pic x(18) value 'INFORMIX'.
010700     05  filler pic x(18) value 'KOSTENART'.
010800     05  filler pic x(18) value 'INFORMIX'.
010900     05  filler pic x(18) value 'KOSTENARTENGRUPPE'.
011000     05  filler pic x(18) value 'INFORMIX'.
011100     05  filler pic x(18) value 'KOSTENTRAEGER'.
011200     05  filler pic x(18) value 'INFORMIX'.
011300     05  filler pic x(18) value 'KOSTENTRAGERGRUPPE'.
011400     05  filler pic x(18) value 'INFORMIX'.
011500 01  sch-table redefines sch-values.
011600     05  sch-entry occurs 5 times indexed by sch-idx.
011700         10  sch-table-name       pic x(18).
011800         10  sch-override         pic x(18).
011900*---------------------------------------------------------------*
012000* custom column formatter - formatter code 1 = DATE_FORMATTER,
012100* formatter code 2 = MONTH_DAY_TO_DATE_FORMATTER (see UNC210)
012200*---------------------------------------------------------------*
012300 01  fmt-values.
012400     05  filler pic x(18) value 'TERMIN'.
012500     05  filler pic x(18) value 'TE_DATUM'.
012600     05  filler pic 9(1) value 1.
012700     05  filler pic x(18) value 'GESCHAEFTSJAHR'.
012800     05  filler pic x(18) value 'GJ_GUELTIGKEIT'.
012900     05  filler pic 9(1) value 1.
013000     05  filler pic x(18) value 'GESCHAEFTSJAHR'.
013100     05  filler pic x(18) value 'GJ_BEGINN'.
013200     05  filler pic 9(1) value 2.
013300     05  filler pic x(18) value 'GESCHAEFTSJAHR'.
013400     05  filler pic x(18) value 'GJ_ENDE'.
013500     05  filler pic 9(1) value 2.
013600     05  filler pic x(18) value 'V_KOSTET_KA'.
013700     05  filler pic x(18) value 'V_KA_SOLLDATUM'.
013800     05  filler pic 9(1) value 1.
013900     05  filler pic x(18) value 'V_KOSTET_KA'.
014000     05  filler pic x(18) value 'V_KA_ISTDATUM'.
014100     05  filler pic 9(1) value 1.
014200 01  fmt-table redefines fmt-values.
014300     05  fmt-entry occurs 6 times indexed by fmt-idx.
014400         10  fmt-table-name       pic x(18).
014500         10  fmt-col-name         pic x(18).
014600         10  fmt-code             pic 9(1).
014700*---------------------------------------------------------------*
014800* custom column default generator - default code 1 = static
014900* value (dft-static), default code 2 = auto-increment
015000* (dft-autoincr is the seed, UNC220 owns the running
015100* counter for the remainder of the job)
015200*---------------------------------------------------------------*
015300 01  dft-values.
015400     05  filler pic x(18) value 'PERSON'.
015500     05  filler pic x(18) value 'DELETED'.
015600     05  filler pic 9(1) value 1.
015700     05  filler pic x(18) value spaces.
015800     05  filler pic 9(9) comp value 0.
015900     05  filler pic x(18) value 'V_KOSTET_KA'.
016000     05  filler pic x(18) value 'ID'.
016100     05  filler pic 9(1) value 2.
016200     05  filler pic x(18) value spaces.
016300     05  filler pic 9(9) comp value 1.
016400 01  dft-table redefines dft-values.
016500     05  dft-entry occurs 2 times indexed by dft-idx.
016600         10  dft-table-name       pic x(18).
016700         10  dft-col-name         pic x(18).
016800         10  dft-code             pic 9(1).
016900         10  dft-static           pic x(18).
017000         10  dft-autoincr         pic 9(9) comp.
