000100*****************************************************************
000200* UNCXREF  - table / unl-filename cross reference record
000300*          - one record per table found in the dbexport manifest
000400*          - written by UNC100, read by UNC200
000500*****************************************************************
000600 01  xref-rec.
000700     05  xr-table                 pic x(60).
000800     05  xr-unlfile               pic x(60).
000900     05  xr-db                    pic x(30).
001000     05  filler                   pic x(20).
