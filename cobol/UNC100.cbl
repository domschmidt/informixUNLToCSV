000100 identification division.
000200 program-id.    UNC100.
000300 author.        R HAUENSTEIN.
000400 installation.  UVSOFTWARE DATA CONVERSION GROUP.
000500 date-written.  04/11/91.
000600 date-compiled.
000700 security.      UNCLASSIFIED - DBA/OPS READ ONLY.
000800*****************************************************************
000900* UNC100 - INFORMIX DBEXPORT MANIFEST SCAN
001000*        - SCANS THE .SQL MANIFEST PRODUCED BY dbexport LINE BY
001100*          LINE FOR THE DATABASE MARKER AND, FOR EACH TABLE
001200*          STANZA, THE TABLE MARKER / UNLOAD-FILE-NAME MARKER
001300*          PAIR, AND WRITES THE TABLE-TO-UNL-FILE CROSS
001400*          REFERENCE (UNCXREF-FILE) CONSUMED BY UNC200.
001500*        - FIRST STEP OF THE THREE-STEP MIGRATION JOB (SEE
001600*          UNC200, UNC300); RUNS ONCE PER MIGRATION.
001700*---------------------------------------------------------------*
001800* CHANGE LOG
001900*---------------------------------------------------------------*
002000* 04/11/91  RH   MIG-004  ORIGINAL PROGRAM, MANIFEST SCAN ONLY.   MIG004
002100* 09/02/91  RH   MIG-004  ADDED TABLE COUNT TO EOJ BANNER.        MIG004
002200* 02/14/92  JBW  MIG-011  UNLFILE MARKER NOW ALLOWS EMBEDDED      MIG011
002300*                         QUOTES AND DOTS (SCHEMA-QUALIFIED
002400*                         TABLE NAMES FROM THE NEWER dbexport).
002500* 11/03/93  RH   MIG-017  DATABASE MARKER RE-SCANNED EVERY LINE   MIG017
002600*                         RATHER THAN ONLY ON FIRST HIT - LAST
002700*                         ONE WINS, MATCHES JAVA REWRITE.
002800* 07/22/96  KLM  MIG-029  UNIXWORK1/UNIXPROC1 COMMON COPY ADDED,  MIG029
002900*                         STANDARD SHOP STARTUP BANNER.
003000* 01/19/99  RH   MIG-041  Y2K - SYSDATE-YMD8 NOW FROM 8-DIGIT     MIG041
003100*                         ACCEPT, NO MORE 2-DIGIT CENTURY GUESS.
003200* 08/30/00  KLM  MIG-050  MOVED XREF RECORD WIDTH TO 130 BYTES    MIG050
003300*                         TO MATCH THE OTHER MIGRATION STEPS.
003400* 05/06/04  DGH  MIG-063  FIXED STANZA RESET - PENDING TABLE AND  MIG063
003500*                         UNLFILE MUST BOTH CLEAR TOGETHER.
003600* 03/22/13  TRV  MIG-078  RENAMED WORK AREAS OFF THE BORROWED     MIG078
003700*                         WS-/MM- PREFIXES ONTO THE SHOP'S OWN
003800*                         FLAT NAMING HABIT; ADDED THE XREF-ECHO,
003900*                         CTR-SAY AND FSTAT-BOTH TRACE VIEWS
004000*                         BELOW FOR THE OPS SUPPORT DESK.
004100*****************************************************************
004200 environment division.
004300 configuration section.
004400 source-computer.  IBM-370.
004500 object-computer.  IBM-370.
004600 special-names.    C01 IS TOP-OF-FORM.
004700 input-output section.
004800 file-control.
004900     select MANIFEST-FILE  assign to MANIFEST
005000         organization is line sequential
005100         file status is fs-manifest.
005200     select UNCXREF-FILE   assign to XREFOUT
005300         organization is line sequential
005400         file status is fs-xref.
005500*
005600 data division.
005700 file section.
005800 fd  MANIFEST-FILE
005900     label record is standard.
006000     copy "UNCMANF.cpy".
006100 fd  UNCXREF-FILE
006200     label record is standard.
006300     copy "UNCXREF.cpy".
006400*
006500 working-storage section.
006600 copy "UNIXWORK1.cpy".
006700 01  file-stat.
006800     05  fs-manifest            pic xx value spaces.
006900     05  fs-xref                pic xx value spaces.
007000    05  filler                 pic x(10) value spaces.
007100 01  wrk-flds.
007200     05  manifest-eof-sw        pic x value 'N'.
007300         88  manifest-eof            value 'Y'.
007400    05  filler                 pic x(10) value spaces.
007500 01  counters.
007600     05  line-count             pic 9(7) comp value zero.
007700     05  table-count            pic 9(5) comp value zero.
007800    05  filler                 pic x(10) value spaces.
007900*---------------------------------------------------------------*
008000* MARKER LITERALS - SAME THREE PATTERNS THE JAVA MANIFEST
008100* PARSER RECOGNIZED; KEPT HERE AS NAMED CONSTANTS SO A LATER
008200* dbexport VERSION CHANGE IS A ONE-LINE FIX, NOT A RE-CODE.
008300*---------------------------------------------------------------*
008400 01  marker-lits.
008500     05  database-lit           pic x(11) value '{ DATABASE '.
008600     05  table-lit              pic x(8)  value '{ TABLE '.
008700     05  unlfile-lit            pic x(21)
008800         value '{ unload file name = '.
008900    05  filler                 pic x(10) value spaces.
009000 01  error-line.
009100     05  filler pic x(20) value '*** UNC100 ABEND ***'.
009200     05  error-file             pic x(8) value spaces.
009300     05  filler pic x(14) value ' FILE STATUS: '.
009400     05  error-stat             pic xx value spaces.
009500     05  filler                pic x(30) value spaces.
009600*---------------------------------------------------------------*
009700* XREF-ECHO - EACH COMMITTED CROSS-REFERENCE PAIR IS ECHOED TO
009800* THE JOB LOG THROUGH THIS VIEW SO A DBA CHECKING A RE-RUN CAN
009900* CONFIRM THE TABLE/UNLFILE PAIRING WITHOUT OPENING UNCXREF-FILE.
010000*---------------------------------------------------------------*
010100 01  xref-echo                  pic x(120) value spaces.
010200 01  xref-echo-view redefines xref-echo.
010300     05  xref-echo-table        pic x(60).
010400     05  xref-echo-unl          pic x(60).
010500*---------------------------------------------------------------*
010600* CTR-SAY - DISPLAY-USABLE MIRROR OF THE COMP TABLE COUNTER FOR
010700* THE EOJ BANNER (SAME "SAY VIEW" HABIT UNC220 USES ON ITS
010800* AUTO-INCREMENT COUNTER).
010900*---------------------------------------------------------------*
011000 01  ctr-say                    pic 9(5) value zero.
011100 01  ctr-say-view redefines ctr-say.
011200     05  ctr-say-text           pic x(5).
011300*---------------------------------------------------------------*
011400* FSTAT-BOTH - JOINT FILE-STATUS DUMP FOR THE SUPPORT DESK AT
011500* CLOSE, BOTH FILES' STATUS BYTES IN ONE DISPLAY LINE.
011600*---------------------------------------------------------------*
011700 01  fstat-both.
011800     05  fstat-mnf              pic xx value spaces.
011900     05  fstat-xrf              pic xx value spaces.
012000 01  fstat-both-view redefines fstat-both.
012100     05  fstat-both-text        pic x(4).
012200*
012300 procedure division.
012400     perform UNIXPROC1.
012500*---------------------------------------------------------------*
012600 0000-MAIN-LINE.
012700*---------------------------------------------------------------*
012800     perform 1000-INITIALIZE thru 1000-EXIT.
012900     perform 2000-SCAN-MANIFEST-LINE thru 2000-EXIT
013000         until manifest-eof.
013100     perform 9000-CLOSE-FILES thru 9000-EXIT.
013200     move table-count to ctr-say.
013300     display "UNC100 COMPLETE - " ctr-say-text
013400         " TABLES XREF'D FOR DATABASE " mnf-database
013500         upon console.
013600     stop run.
013700*---------------------------------------------------------------*
013800 1000-INITIALIZE.
013900*---------------------------------------------------------------*
014000     open input MANIFEST-FILE.
014100     if fs-manifest not = "00"
014200         move "MANIFEST" to error-file
014300         move fs-manifest to error-stat
014400         display error-line upon console
014500         move fs-manifest to mf-filestat
014600         move "MANIFEST" to mf-filenamei mf-filenamex
014700         perform MF-DISPLAY-FILESTAT-EOJ.
014800     open output UNCXREF-FILE.
014900     if fs-xref not = "00"
015000         move "XREFOUT " to error-file
015100         move fs-xref to error-stat
015200         display error-line upon console
015300         move fs-xref to mf-filestat
015400         move "XREFOUT" to mf-filenamei mf-filenamex
015500         perform MF-DISPLAY-FILESTAT-EOJ.
015600     move spaces to mnf-rec.
015700     read MANIFEST-FILE
015800         at end move 'Y' to manifest-eof-sw.
015900 1000-EXIT.
016000     exit.
016100*---------------------------------------------------------------*
016200 2000-SCAN-MANIFEST-LINE.
016300*---------------------------------------------------------------*
016400     add 1 to line-count.
016500     perform 2100-TEST-DATABASE-MARKER thru 2100-EXIT.
016600     perform 2200-TEST-TABLE-MARKER thru 2200-EXIT.
016700     perform 2300-TEST-UNLFILE-MARKER thru 2300-EXIT.
016800     perform 2400-COMMIT-XREF-PAIR thru 2400-EXIT.
016900     read MANIFEST-FILE
017000         at end move 'Y' to manifest-eof-sw.
017100 2000-EXIT.
017200     exit.
017300*---------------------------------------------------------------*
017400* DATABASE-MARKER: "{ DATABASE " + name + free text + "}"
017500* LAST MATCH IN THE FILE WINS (DBEXPORT ONLY EMITS ONE, BUT THE
017600* JAVA PARSER NEVER GUARDED AGAINST A SECOND ONE - SEE MIG-017).
017700*---------------------------------------------------------------*
017800 2100-TEST-DATABASE-MARKER.
017900     if ml-db-literal = database-lit
018000         unstring ml-db-rest delimited by space
018100             into mnf-database
018200     end-if.
018300 2100-EXIT.
018400     exit.
018500*---------------------------------------------------------------*
018600* TABLE-MARKER: "{ TABLE " + name (word chars, dots, quotes) +
018700* free text + "}" - NAME RUNS TO THE NEXT SPACE.
018800*---------------------------------------------------------------*
018900 2200-TEST-TABLE-MARKER.
019000     if ml-tbl-literal = table-lit
019100         unstring ml-tbl-rest delimited by space
019200             into mnf-pend-table
019300         move 'Y' to mnf-pend-table-sw
019400     end-if.
019500 2200-EXIT.
019600     exit.
019700*---------------------------------------------------------------*
019800* UNLFILE-MARKER: "{ unload file name = " + filename + free
019900* text + "}" - FILENAME RUNS TO THE NEXT SPACE.
020000*---------------------------------------------------------------*
020100 2300-TEST-UNLFILE-MARKER.
020200     if ml-unl-literal = unlfile-lit
020300         unstring ml-unl-rest delimited by space
020400             into mnf-pend-unlfile
020500         move 'Y' to mnf-pend-unlfile-sw
020600     end-if.
020700 2300-EXIT.
020800     exit.
020900*---------------------------------------------------------------*
021000* A TABLE/UNLFILE PAIR IS ONLY COMMITTED ONCE BOTH HALVES OF
021100* THE STANZA HAVE BEEN SEEN (MANIFEST STANZA PAIRING RULE) -
021200* MIG-063 FIXED BOTH SWITCHES TO CLEAR TOGETHER BELOW.
021300*---------------------------------------------------------------*
021400 2400-COMMIT-XREF-PAIR.
021500     if mnf-table-pending and mnf-unlfile-pending
021600         move spaces to xref-rec
021700         move mnf-pend-table    to xr-table
021800         move mnf-pend-unlfile  to xr-unlfile
021900         move mnf-database      to xr-db
022000         write xref-rec
022100         add 1 to table-count
022200         move mnf-pend-table   to xref-echo-table
022300         move mnf-pend-unlfile to xref-echo-unl
022400         display "UNC100 XREF " xref-echo upon console
022500         move spaces to mnf-pend-table mnf-pend-unlfile
022600         move 'N' to mnf-pend-table-sw mnf-pend-unlfile-sw
022700     end-if.
022800 2400-EXIT.
022900     exit.
023000*---------------------------------------------------------------*
023100 9000-CLOSE-FILES.
023200*---------------------------------------------------------------*
023300     close MANIFEST-FILE UNCXREF-FILE.
023400     move fs-manifest to fstat-mnf.
023500     move fs-xref     to fstat-xrf.
023600     display "UNC100 CLOSE STATUS " fstat-both-text upon console.
023700 9000-EXIT.
023800     exit.
023900*
024000     copy "UNIXPROC1.cpy".
