000100 identification division.
000200 program-id.    UNC210.
000300 author.        J WOJCIECHOWSKI.
000400 installation.  UVSOFTWARE DATA CONVERSION GROUP.
000500 date-written.  04/22/91.
000600 date-compiled.
000700 security.      UNCLASSIFIED - DBA/OPS READ ONLY.
000800*****************************************************************
000900* UNC210 - COLUMN VALUE DATE FORMATTERS (SUBPROGRAM)
001000*        - CALLED BY UNC200 FOR EVERY OUTPUT COLUMN THAT
001100*          fmt-table (SEE UNCRULES.cpy) MARKS WITH A
001200*          FORMATTER CODE.
001300*        - CODE 1 = DATE_FORMATTER      dd.mm.yyyy -> yyyy-mm-dd
001400*        - CODE 2 = MONTH_DAY_FORMATTER  mm-dd -> 1970-mm-dd
001500*        - AN ALL-BLANK INPUT PASSES THROUGH UNCHANGED (INFORMIX
001600*          NULL DATES UNLOAD AS EMPTY FIELDS) - NEITHER
001700*          FORMATTER EVER SEES A BLANK VALUE.
001800*---------------------------------------------------------------*
001900* CHANGE LOG
002000*---------------------------------------------------------------*
002100* 04/22/91  JW   MIG-004  ORIGINAL PROGRAM, DATE_FORMATTER ONLY.  MIG004
002200* 06/30/91  JW   MIG-007  ADDED MONTH_DAY_FORMATTER FOR THE       MIG007
002300*                         FISCAL-YEAR RECURRING DATE COLUMNS.
002400* 07/22/96  KLM  MIG-029  UNIXWORK1/UNIXPROC1 COMMON COPY ADDED.  MIG029
002500* 01/19/99  RH   MIG-041  Y2K - CCYY NOW MOVED FROM THE 4-DIGIT   MIG041
002600*                         SOURCE FIELD DIRECTLY, NO 2-DIGIT
002700*                         YEAR WINDOWING LOGIC EVER EXISTED HERE.
002800* 05/06/04  DGH  MIG-063  BLANK-INPUT SHORT CIRCUIT MOVED AHEAD   MIG063
002900*                         OF THE FORMATTER-CODE EVALUATE - A
003000*                         BLANK gj_beginn WAS COMING BACK AS
003100*                         "1970-  -  " BEFORE THIS FIX.
003200* 03/22/13  TRV  MIG-078  RENAMED WORK/LINKAGE AREAS OFF THE      MIG078
003300*                         BORROWED WS-/LK- PREFIXES - NO LOGIC
003400*                         CHANGED.
003500*****************************************************************
003600 environment division.
003700 configuration section.
003800 source-computer.  IBM-370.
003900 object-computer.  IBM-370.
004000 special-names.    C01 IS TOP-OF-FORM.
004100*
004200 data division.
004300 working-storage section.
004400 copy "UNIXWORK1.cpy".
004500 01  blank-check.
004600     05  space-count            pic 9(2) comp value zero.
004700         88  input-is-blank         value 18.
004800    05  filler                 pic x(10) value spaces.
004900 01  date-in-area               pic x(18) value spaces.
005000 01  date-in-ddmmyyyy redefines date-in-area.
005100     05  in-dd                  pic xx.
005200     05  filler                 pic x value '.'.
005300     05  in-mm                  pic xx.
005400     05  filler                 pic x value '.'.
005500     05  in-ccyy                pic x(4).
005600     05  filler                 pic x(9).
005700 01  date-in-mmdd redefines date-in-area.
005800     05  in2-mm                 pic xx.
005900     05  filler                 pic x value '-'.
006000     05  in2-dd                 pic xx.
006100     05  filler                 pic x(13).
006200 01  date-out-area              pic x(18) value spaces.
006300 01  date-out-yyyymmdd redefines date-out-area.
006400     05  out-ccyy               pic x(4).
006500     05  filler                 pic x value '-'.
006600     05  out-mm                 pic xx.
006700     05  filler                 pic x value '-'.
006800     05  out-dd                 pic xx.
006900     05  filler                 pic x(9).
007000*
007100 linkage section.
007200 01  fmt-code-parm              pic 9(1).
007300 01  in-value-parm              pic x(18).
007400 01  out-value-parm             pic x(18).
007500*
007600 procedure division using fmt-code-parm, in-value-parm,
007700         out-value-parm.
007800     perform UNIXPROC1.
007900*---------------------------------------------------------------*
008000 0000-MAIN-LINE.
008100*---------------------------------------------------------------*
008200     move spaces to out-value-parm.
008300     move zero to space-count.
008400     inspect in-value-parm tallying space-count
008500         for all space.
008600     if input-is-blank
008700         move in-value-parm to out-value-parm
008800     else
008900         evaluate fmt-code-parm
009000             when 1 perform 2000-DATE-FORMATTER thru 2000-EXIT
009100             when 2 perform 3000-MONTH-DAY-FORMATTER
009200                        thru 3000-EXIT
009300             when other move in-value-parm to out-value-parm
009400         end-evaluate
009500     end-if.
009600     goback.
009700*---------------------------------------------------------------*
009800* DATE_FORMATTER - dd.mm.yyyy TO yyyy-mm-dd. NO VALIDATION
009900* BEYOND THE PICTURE MOVE - AN UNPARSEABLE INPUT IS A FATAL JOB
010000* ABEND FOR THIS RECORD, SAME AS THE JAVA VERSION'S UNCAUGHT
010100* DateTimeParseException (SEE MIG-004 SPEC NOTES).
010200*---------------------------------------------------------------*
010300 2000-DATE-FORMATTER.
010400     move in-value-parm to date-in-area.
010500     move in-ccyy to out-ccyy.
010600     move in-mm   to out-mm.
010700     move in-dd   to out-dd.
010800     move date-out-area (1:10) to out-value-parm.
010900 2000-EXIT.
011000     exit.
011100*---------------------------------------------------------------*
011200* MONTH_DAY_TO_DATE_FORMATTER - mm-dd TO 1970-mm-dd (ANNUAL
011300* RECURRING DATE, NO YEAR ON DISK - FISCAL YEAR START/END).
011400*---------------------------------------------------------------*
011500 3000-MONTH-DAY-FORMATTER.
011600     move in-value-parm to date-in-area.
011700     move '1970' to out-ccyy.
011800     move in2-mm to out-mm.
011900     move in2-dd to out-dd.
012000     move date-out-area (1:10) to out-value-parm.
012100 3000-EXIT.
012200     exit.
012300*
012400     copy "UNIXPROC1.cpy".
