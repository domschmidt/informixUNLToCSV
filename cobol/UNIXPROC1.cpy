000100*****************************************************************
000200* UNIXPROC1  - common start-of-job paragraph, all UNC programs
000300*            - perform this first line of PROCEDURE DIVISION
000400*            - accepts jobid/parm from the environment and the
000500*              four run-date pictures, then displays the
000600*              start-of-job banner; MF-DISPLAY-FILESTAT-EOJ is
000700*              available to any paragraph that traps a bad file
000800*              status
000900*****************************************************************
001000 UNIXPROC1.
001100     display "JOBID1" upon environment-name.
001200     accept jobid1 from environment-value.
001300     display "JOBID2" upon environment-name.
001400     accept jobid2 from environment-value.
001500     display "PARM" upon environment-name.
001600     accept parm1-data from environment-value.
001700     accept sysdate-ymd8 from date yyyymmdd.
001800     move sysdate-ymd8 to sysdate-ymd8e.
001900     move sysdate-ymd8 (3:6) to sysdate-ymd6.
002000     move sysdate-ymd6 to sysdate-ymd6e.
002100     move rundate-ymd8 to rundate-ymd8e.
002200     move rundate-ymd6 to rundate-ymd6e.
002300     display "UNIXPROC1 START " jobid1 " " sysdate-ymd8e
002400         upon console.
002500 UNIXPROC1-EXIT.
002600     exit.
002700*---------------------------------------------------------------*
002800 MF-DISPLAY-FILESTAT-EOJ.
002900     display "*** ERROR DURING FILE " mf-filenamei
003000         " FILE STATUS IS " mf-filestat " ***" upon console.
003100     display "*** JOB " jobid1 " ABENDING AT " mf-filenamex
003200         upon console.
003300     stop run returning 16.
