000100*****************************************************************
000200* UNCXCSV  - csv filename to normalized table name (with schema)
000300*          - one record per table converted, written by UNC200,
000400*            read by UNC300 to build the BULK INSERT statements
000500*****************************************************************
000600 01  xcsv-rec.
000700     05  xc-csvfile               pic x(64).
000800     05  xc-table                 pic x(64).
000900     05  filler                   pic x(20).
