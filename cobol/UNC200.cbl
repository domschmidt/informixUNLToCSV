000100 identification division.
000200 program-id.    UNC200.
000300 author.        R HAUENSTEIN.
000400 installation.  UVSOFTWARE DATA CONVERSION GROUP.
000500 date-written.  05/02/91.
000600 date-compiled.
000700 security.      UNCLASSIFIED - DBA/OPS READ ONLY.
000800*****************************************************************
000900* UNC200 - UNL ROW CONVERTER / CSV WRITER
001000*        - MAIN WORKHORSE OF THE MIGRATION JOB.  DRIVEN BY THE
001100*          UNCXREF-FILE UNC100 BUILT, ONE PASS PER TABLE:
001200*          RESOLVES THE TABLE'S UNL/CSV DDNAMES, CALLS UNC110
001300*          FOR THE ON-DISK COLUMN ORDER, THEN READS EVERY UNL
001400*          RECORD, RESHAPES ITS CELLS PER UNCRULES.cpy (CALLING
001500*          UNC210/UNC220 AS CONFIGURED), AND WRITES ONE CSV
001600*          RECORD PER INPUT RECORD.  ALSO DROPS ONE UNCXCSV-FILE
001700*          RECORD PER TABLE FOR UNC300.
001800*        - SECOND STEP OF THE THREE-STEP MIGRATION JOB.
001900*---------------------------------------------------------------*
002000* CHANGE LOG
002100*---------------------------------------------------------------*
002200* 05/02/91  RH   MIG-004  ORIGINAL PROGRAM, FALLBACK COLUMN       MIG004
002300*                         ORDER ONLY (NO UNCRULES.cpy YET).
002400* 06/30/91  JW   MIG-007  ADDED ord-table/sch-table LOOKUPS AND   MIG007
002500*                         THE UNC210 CALL.
002600* 07/02/91  JW   MIG-007  ADDED dft-table LOOKUP AND THE UNC220   MIG007
002700*                         CALL FOR v_kostet_ka.id.
002800* 02/14/92  JBW  MIG-011  ESCAPED-PIPE (\|) SPLIT LOGIC ADDED -   MIG011
002900*                         PLAIN UNSTRING DELIMITED BY '|' WAS
003000*                         BREAKING pe_bem FREE-TEXT COMMENTS.
003100* 03/09/92  JBW  MIG-011  LINE-CONTINUATION (TRAILING '\') AND    MIG011
003200*                         CR-TERMINATOR REASSEMBLY ADDED.
003300* 08/30/00  KLM  MIG-050  SCHEMA-OVERRIDE PREFIX MOVED AHEAD OF   MIG050
003400*                         THE CSV FILENAME BUILD (WAS BEING
003500*                         APPLIED TO THE BULK INSERT TARGET ONLY
003600*                         AND NOT TO THE OUTPUT FILE NAME).
003700* 05/06/04  DGH  MIG-063  MISSING-DEFAULT CASE NOW A FATAL ABEND  MIG063
003800*                         (STOP RUN 20) RATHER THAN A BLANK
003900*                         CELL - PER DBA REVIEW, THERE IS NO
004000*                         "MISSING VALUE, MISSING DEFAULT" CASE
004100*                         IN THE CONFIGURED TABLE SET.
004200* 11/14/07  DGH  MIG-081  DYNAMIC DDNAME TABLE (ddx-table)        MIG081
004300*                         REPLACES THE OLD HARD SELECT-PER-TABLE
004400*                         COPY OF THIS PROGRAM PER REPRESENTATIVE
004500*                         TABLE - ONE PROGRAM NOW COVERS ALL 8.
004600* 03/22/13  TRV  MIG-078  RENAMED WORK AREAS OFF THE BORROWED     MIG078
004700*                         WS- PREFIX ONTO THE SHOP'S OWN FLAT
004800*                         NAMING HABIT AND OFF THE STALE PRE-
004900*                         RENAME COPYBOOK FIELD NAMES - NO
005000*                         LOGIC CHANGED BY THIS ENTRY.
005100* 03/22/13  TRV  MIG-079  2320-REASSEMBLE-RECORD WAS STUFFING AN  MIG079
005200*                         ASCII '%' (x'25') AHEAD OF A CONTINUED
005300*                         LINE'S CARRY-OVER READ INSTEAD OF A
005400*                         LINE FEED (x'0A') - THE .unl SPEC CALLS
005500*                         FOR A NEWLINE AT A CONTINUATION JOIN,
005600*                         SAME AS THE CR-TO-PIPE RULE THREE LINES
005700*                         BELOW.  FOUND ON A pe_bem REVIEW WHERE
005800*                         A WRAPPED COMMENT CAME BACK WITH A
005900*                         LITERAL PERCENT SIGN BAKED INTO IT.
006000* 03/29/13  TRV  MIG-082  ddx-/sch-/ord-/fmt-/dft-table ARE ALL     MIG082
006100*                         KEYED IN UPPERCASE, BUT THE MANIFEST
006200*                         HANDS US EVERY TABLE/COLUMN NAME IN THE
006300*                         LOWERCASE INFORMIX IDENTIFIER CASING
006400*                         SPEC USES - NONE OF THESE COMPARES EVER
006500*                         MATCHED REAL DATA.  ADDED table-key, AN
006600*                         UPPERCASE MIRROR OF curr-table-name BUILT
006700*                         ONCE PER TABLE AND USED ONLY FOR THE
006800*                         COMPILED-IN LOOKUPS; curr-table-name/
006900*                         curr-normalized STAY IN THE MANIFEST'S
007000*                         OWN CASE FOR THE CSV FILENAME AND BULK
007100*                         INSERT TARGET.  UNC110'S ON-DISK COLUMN
007200*                         NAMES ARE NOW UPPERCASED AT THE SOURCE
007300*                         (SEE UNC110 MIG-082) SO out-col-name
007400*                         COMPARES CLEAN EITHER WAY IT IS SET.
007500*                         FOUND WHEN THE 8-TABLE PILOT ABENDED ON
007600*                         TABLE 1 - unl-ddname NEVER GOT SET.
007700* 03/29/13  TRV  MIG-083  2100-NORMALIZE-TABLE-NAME'S SCHEMA-      MIG083
007800*                         OVERRIDE BRANCH WAS STRINGING THE RAW
007900*                         curr-table-name (STILL CARRYING ANY
008000*                         EMBEDDED QUOTES) AS THE SUFFIX INSTEAD OF
008100*                         THE ALREADY QUOTE-STRIPPED NAME - AN
008200*                         OVERRIDDEN TABLE WITH QUOTES IN ITS
008300*                         MANIFEST NAME GOT THEM BACK IN ITS CSV
008400*                         FILENAME/BULK INSERT TARGET.  NOW BUILT
008500*                         FROM A SEPARATE quote-stripped WORK AREA,
008600*                         NOT curr-normalized ITSELF, SINCE STRING
008700*                         WOULD OTHERWISE BE READING curr-normalized
008800*                         AS A SOURCE OPERAND AFTER ALREADY
008900*                         OVERWRITING ITS OWN LEADING BYTES.
009000*****************************************************************
009100 environment division.
009200 configuration section.
009300 source-computer.  IBM-370.
009400 object-computer.  IBM-370.
009500 special-names.    C01 IS TOP-OF-FORM.
009600 input-output section.
009700 file-control.
009800     select UNCXREF-FILE    assign to XREFIN
009900         organization is line sequential
010000         file status is fs-xref.
010100     select UNL-DATA-FILE   assign to dynamic unl-ddname
010200         organization is line sequential
010300         file status is fs-unl.
010400     select CSV-OUTPUT-FILE assign to dynamic csv-ddname
010500         organization is line sequential
010600         file status is fs-csv.
010700     select UNCXCSV-FILE    assign to XCSVOUT
010800         organization is line sequential
010900         file status is fs-xcsv.
011000*
011100 data division.
011200 file section.
011300 fd  UNCXREF-FILE
011400     label record is standard.
011500     copy "UNCXREF.cpy".
011600 fd  UNL-DATA-FILE
011700     label record is standard.
011800 01  unl-line                   pic x(4000).
011900 fd  CSV-OUTPUT-FILE
012000     label record is standard.
012100 01  csv-line                   pic x(4000).
012200 fd  UNCXCSV-FILE
012300     label record is standard.
012400     copy "UNCXCSV.cpy".
012500*
012600 working-storage section.
012700 copy "UNIXWORK1.cpy".
012800 copy "UNCCOLS.cpy".
012900 copy "UNCRULES.cpy".
013000 01  switches.
013100     05  xref-eof-sw            pic x value 'N'.
013200         88  xref-eof               value 'Y'.
013300     05  unl-eof-sw             pic x value 'N'.
013400         88  unl-eof                value 'Y'.
013500    05  filler                 pic x(10) value spaces.
013600 01  file-stat.
013700     05  fs-xref                pic xx value spaces.
013800     05  fs-unl                 pic xx value spaces.
013900     05  fs-csv                 pic xx value spaces.
014000     05  fs-xcsv                pic xx value spaces.
014100    05  filler                 pic x(10) value spaces.
014200 01  dynamic-ddnames.
014300     05  unl-ddname             pic x(8) value spaces.
014400     05  csv-ddname             pic x(8) value spaces.
014500    05  filler                 pic x(10) value spaces.
014600*---------------------------------------------------------------*
014700* TABLE NAME TO PHYSICAL DDNAME TRANSLATE TABLE - THE JOB'S JCL
014800* PRE-ALLOCATES ONE DD PER REPRESENTATIVE TABLE (SEE MIG-081);
014900* A TABLE NOT LISTED HERE HAS NO DD AND CANNOT RUN IN THIS
015000* DEMONSTRATION BUILD - PRODUCTION CARRIES THE FULL LIST.
015100*---------------------------------------------------------------*
015200 01  ddx-values.
015300     05  filler pic x(18) value 'PERSON'.
015400     05  filler pic x(8)  value 'PERSNUNL'.
015500     05  filler pic x(8)  value 'PERSNCSV'.
015600     05  filler pic x(18) value 'TERMIN'.
015700     05  filler pic x(8)  value 'TERMNUNL'.
015800     05  filler pic x(8)  value 'TERMNCSV'.
015900     05  filler pic x(18) value 'GESCHAEFTSJAHR'.
016000     05  filler pic x(8)  value 'GESJUNL'.
016100     05  filler pic x(8)  value 'GESJCSV'.
016200     05  filler pic x(18) value 'V_KOSTET_KA'.
016300     05  filler pic x(8)  value 'VKKAUNL'.
016400     05  filler pic x(8)  value 'VKKACSV'.
016500     05  filler pic x(18) value 'KOSTENART'.
016600     05  filler pic x(8)  value 'KOARTUNL'.
016700     05  filler pic x(8)  value 'KOARTCSV'.
016800     05  filler pic x(18) value 'KOSTENARTENGRUPPE'.
016900     05  filler pic x(8)  value 'KOAGRUNL'.
017000     05  filler pic x(8)  value 'KOAGRCSV'.
017100     05  filler pic x(18) value 'KOSTENTRAEGER'.
017200     05  filler pic x(8)  value 'KOTRUNL'.
017300     05  filler pic x(8)  value 'KOTRCSV'.
017400     05  filler pic x(18) value 'KOSTENTRAGERGRUPPE'.
017500     05  filler pic x(8)  value 'KOTGUNL'.
017600     05  filler pic x(8)  value 'KOTGCSV'.
017700 01  ddx-table redefines ddx-values.
017800     05  ddx-entry occurs 8 times indexed by ddx-idx.
017900         10  ddx-table-name     pic x(18).
018000         10  ddx-unl-ddname     pic x(8).
018100         10  ddx-csv-ddname     pic x(8).
018200 01  curr-table-info.
018300     05  curr-table-name        pic x(60).
018400     05  curr-unl-filename      pic x(60).
018500     05  curr-normalized        pic x(64) value spaces.
018600     05  quote-stripped         pic x(60) value spaces.
018700     05  curr-schema            pic x(18) value spaces.
018800     05  curr-schema-sw         pic x value 'N'.
018900         88  has-schema-override    value 'Y'.
019000     05  curr-order-sw          pic x value 'N'.
019100         88  has-explicit-order     value 'Y'.
019200     05  curr-order-idx         pic 9(3) comp value zero.
019300    05  filler                 pic x(10) value spaces.
019400*---------------------------------------------------------------*
019500* TABLE-KEY - UPPERCASE MIRROR OF curr-table-name, BUILT ONCE PER
019600* TABLE, USED ONLY TO PROBE THE COMPILED-IN ddx-/sch-/ord-/fmt-/
019700* dft-table LOOKUPS BELOW.  curr-table-name/curr-normalized STAY
019800* IN THE MANIFEST'S OWN (LOWERCASE) CASING FOR THE CSV FILENAME
019900* AND BULK INSERT TARGET - ONLY THE LOOKUP KEY IS FOLDED.
020000* MIG-082.
020100*---------------------------------------------------------------*
020200 01  table-key                  pic x(60) value spaces.
020250*---------------------------------------------------------------*
020300* RAW UNL RECORD ASSEMBLY AREA (CONTINUATION / CR HANDLING) -
020400* THE REDEFINES BELOW GIVE THE REASSEMBLY LOGIC A ONE-BYTE PEEK
020500* AT THE TRAILING CHARACTER WITHOUT A SEPARATE REFERENCE-MOD
020600* EVERY TIME.
020700*---------------------------------------------------------------*
020800 01  raw-rec                    pic x(4000) value spaces.
020900 01  raw-rec-tail-view redefines raw-rec.
021000     05  filler                 pic x(3999).
021100     05  raw-last-byte          pic x.
021200 01  raw-length                 pic s9(4) comp value zero.
021300 01  trim-idx                   pic s9(4) comp.
021400*---------------------------------------------------------------*
021500* CELL TABLE - ONE ENTRY PER PIPE-DELIMITED FIELD OF THE
021600* CURRENT (REASSEMBLED) UNL RECORD.
021700*---------------------------------------------------------------*
021800 01  cell-tab.
021900     05  cell-count             pic 9(3) comp value zero.
022000     05  cell-entry occurs 60 times indexed by cell-idx.
022100         10  cell-value         pic x(200).
022200         10  cell-length        pic s9(4) comp.
022300    05  filler                 pic x(10) value spaces.
022400 01  split-ptr                  pic s9(4) comp.
022500 01  split-idx                  pic s9(4) comp.
022600*---------------------------------------------------------------*
022700* OUTPUT COLUMN LIST FOR THE CURRENT RECORD - EITHER THE
022800* CONFIGURED EXPLICIT ORDER OR THE FALLBACK (ON-DISK ORDER
022900* MINUS THE TRAILING PHANTOM CELL).
023000*---------------------------------------------------------------*
023100 01  output-cols.
023200     05  out-col-count          pic 9(3) comp value zero.
023300     05  out-col-entry occurs 60 times indexed by out-idx.
023400         10  out-col-name       pic x(18).
023500         10  out-col-value      pic x(200).
023600    05  filler                 pic x(10) value spaces.
023700 01  clean-value                pic x(220) value spaces.
023800 01  clean-ptr                  pic s9(4) comp.
023900 01  clean-src-idx              pic s9(4) comp.
024000 01  scratch-200                pic x(200) value spaces.
024100 01  scratch-len                pic s9(4) comp.
024200*---------------------------------------------------------------*
024300* FORMATTER / DEFAULT LOOKUP WORK AREAS AND UNC210/UNC220
024400* CALL PARAMETERS.
024500*---------------------------------------------------------------*
024600 01  column-found-sw            pic x.
024700     88  column-found               value 'Y'.
024800 01  formatter-code             pic 9(1) value zero.
024900 01  default-code               pic 9(1) value zero.
025000 01  default-static-value       pic x(18) value spaces.
025100 01  default-autoincr-start     pic 9(9) value zero.
025200 01  formatter-in               pic x(18) value spaces.
025300 01  formatter-out              pic x(18) value spaces.
025400 01  default-out                pic x(18) value spaces.
025500*---------------------------------------------------------------*
025600* OUTPUT LINE BUILD AREA (COMMA/QUOTE ASSEMBLY).
025700*---------------------------------------------------------------*
025800 01  output-line                pic x(4000) value spaces.
025900 01  output-ptr                 pic s9(4) comp.
026000*
026100 procedure division.
026200     perform UNIXPROC1.
026300*---------------------------------------------------------------*
026400 0000-MAIN-LINE.
026500*---------------------------------------------------------------*
026600     perform 1000-INITIALIZE thru 1000-EXIT.
026700     perform 2000-PROCESS-ONE-TABLE thru 2000-EXIT
026800         until xref-eof.
026900     perform 9000-CLOSE-FILES thru 9000-EXIT.
027000     display "UNC200 COMPLETE" upon console.
027100     stop run.
027200*---------------------------------------------------------------*
027300 1000-INITIALIZE.
027400*---------------------------------------------------------------*
027500     open input UNCXREF-FILE.
027600     if fs-xref not = "00"
027700         move fs-xref to mf-filestat
027800         move "XREFIN" to mf-filenamei mf-filenamex
027900         perform MF-DISPLAY-FILESTAT-EOJ.
028000     open output UNCXCSV-FILE.
028100     if fs-xcsv not = "00"
028200         move fs-xcsv to mf-filestat
028300         move "XCSVOUT" to mf-filenamei mf-filenamex
028400         perform MF-DISPLAY-FILESTAT-EOJ.
028500     read UNCXREF-FILE
028600         at end move 'Y' to xref-eof-sw.
028700 1000-EXIT.
028800     exit.
028900*---------------------------------------------------------------*
029000 2000-PROCESS-ONE-TABLE.
029100*---------------------------------------------------------------*
029200     move xr-table    to curr-table-name.
029300     move xr-table    to table-key.
029400     inspect table-key
029500         converting 'abcdefghijklmnopqrstuvwxyz'
029600         to         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029700     move xr-unlfile  to curr-unl-filename.
029800     perform 2050-RESOLVE-DDNAMES     thru 2050-EXIT.
029900     perform 2100-NORMALIZE-TABLE-NAME thru 2100-EXIT.
030000     perform 2150-GET-COLUMN-ORDER    thru 2150-EXIT.
030100     perform 2160-RESOLVE-OUTPUT-COLS thru 2160-EXIT.
030200     perform 2200-OPEN-TABLE-FILES    thru 2200-EXIT.
030300     perform 2300-CONVERT-ONE-RECORD  thru 2300-EXIT
030400         until unl-eof.
030500     perform 2900-CLOSE-TABLE-FILES   thru 2900-EXIT.
030600     perform 2950-WRITE-XCSV-XREF     thru 2950-EXIT.
030700     read UNCXREF-FILE
030800         at end move 'Y' to xref-eof-sw.
030900 2000-EXIT.
031000     exit.
031100*---------------------------------------------------------------*
031200* RESOLVE-DDNAMES - LOOK UP THIS TABLE'S UNL/CSV DDNAMES IN THE
031300* COMPILED-IN TRANSLATE TABLE (SEE MIG-081 ABOVE).
031400*---------------------------------------------------------------*
031500 2050-RESOLVE-DDNAMES.
031600     move 'N' to column-found-sw.
031700     perform 2055-SCAN-DDX-ENTRY thru 2055-EXIT
031800         varying ddx-idx from 1 by 1
031900         until ddx-idx > 8
032000         or column-found.
032100 2050-EXIT.
032200     exit.
032300 2055-SCAN-DDX-ENTRY.
032400     if ddx-table-name (ddx-idx) = table-key (1:18)
032500         move ddx-unl-ddname (ddx-idx) to unl-ddname
032600         move ddx-csv-ddname (ddx-idx) to csv-ddname
032700         move 'Y' to column-found-sw
032800     end-if.
032900 2055-EXIT.
033000     exit.
033100*---------------------------------------------------------------*
033200* NORMALIZE-TABLE-NAME - STRIP EMBEDDED DOUBLE QUOTES, THEN
033300* APPLY THE CONFIGURED SCHEMA OVERRIDE (SCHEMA-OVERRIDE RULE):
033400* A CONFIGURED OVERRIDE REPLACES THE ORIGINAL SCHEMA PREFIX
033500* ENTIRELY, IT IS NEVER MERGED/APPENDED.
033600*---------------------------------------------------------------*
033700 2100-NORMALIZE-TABLE-NAME.
033800     move curr-table-name to quote-stripped.
033900     inspect quote-stripped replacing all '"' by ' '.
034000     move quote-stripped to curr-normalized.
034100*    MIG-083 - THE OVERRIDE BELOW IS BUILT FROM quote-stripped,
034200*    NOT THE RAW curr-table-name, SO A TABLE WHOSE MANIFEST NAME
034300*    STILL CARRIES EMBEDDED QUOTES DOES NOT GET THEM
034400*    REINTRODUCED INTO THE CSV FILENAME / BULK INSERT TARGET.
034500*    IT IS ALSO NOT BUILT FROM curr-normalized ITSELF, SINCE
034600*    STRING WOULD BE READING THAT FIELD AS A SOURCE OPERAND
034700*    AFTER ALREADY OVERWRITING ITS LEADING BYTES.
034800     move 'N' to curr-schema-sw.
034900     perform 2110-SCAN-SCHEMA-ENTRY thru 2110-EXIT
035000         varying sch-idx from 1 by 1
035100         until sch-idx > 5
035200         or has-schema-override.
035300     if has-schema-override
035400         string curr-schema delimited by space
035500             '.' delimited by size
035600             quote-stripped delimited by space
035700             into curr-normalized
035800         end-string
035900     end-if.
036000 2100-EXIT.
036100     exit.
036200 2110-SCAN-SCHEMA-ENTRY.
036300     if sch-table-name (sch-idx) = table-key (1:18)
036400         move sch-override (sch-idx) to curr-schema
036500         move 'Y' to curr-schema-sw
036600     end-if.
036700 2110-EXIT.
036800     exit.
036900*---------------------------------------------------------------*
037000* GET-COLUMN-ORDER - CALL UNC110 FOR THE ON-DISK COLUMN ORDER,
037100* THEN CHECK WHETHER THIS TABLE HAS AN EXPLICIT OUTPUT ORDER
037200* CONFIGURED IN ord-table.
037300*---------------------------------------------------------------*
037400 2150-GET-COLUMN-ORDER.
037500     call "UNC110" using curr-table-name, co-tab.
037600     move 'N' to curr-order-sw.
037700     perform 2155-SCAN-ORDER-ENTRY thru 2155-EXIT
037800         varying ord-idx from 1 by 1
037900         until ord-idx > 4
038000         or has-explicit-order.
038100 2150-EXIT.
038200     exit.
038300 2155-SCAN-ORDER-ENTRY.
038400     if ord-table-name (ord-idx) = table-key (1:18)
038500         move ord-idx to curr-order-idx
038600         move 'Y' to curr-order-sw
038700     end-if.
038800 2155-EXIT.
038900     exit.
039000*---------------------------------------------------------------*
039100* RESOLVE-OUTPUT-COLS - OUTPUT COLUMN SELECTION RULE: EXPLICIT
039200* ORDER WHEN CONFIGURED, ELSE THE ON-DISK ORDER MINUS THE
039300* MANIFEST'S TRAILING PHANTOM FIELD (FALLBACK OUTPUT ORDER
039400* RULE).
039500*---------------------------------------------------------------*
039600 2160-RESOLVE-OUTPUT-COLS.
039700     move zero to out-col-count.
039800     if has-explicit-order
039900         move ord-col-count (curr-order-idx)
040000             to out-col-count
040100         perform 2165-COPY-EXPLICIT-NAME thru 2165-EXIT
040200             varying out-idx from 1 by 1
040300             until out-idx > out-col-count
040400     else
040500         compute out-col-count = co-col-count - 1
040600         perform 2168-COPY-FALLBACK-NAME thru 2168-EXIT
040700             varying out-idx from 1 by 1
040800             until out-idx > out-col-count
040900     end-if.
041000 2160-EXIT.
041100     exit.
041200 2165-COPY-EXPLICIT-NAME.
041300     move ord-col-name (curr-order-idx, out-idx)
041400         to out-col-name (out-idx).
041500 2165-EXIT.
041600     exit.
041700 2168-COPY-FALLBACK-NAME.
041800     move co-col-name (out-idx) to out-col-name (out-idx).
041900 2168-EXIT.
042000     exit.
042100*---------------------------------------------------------------*
042200 2200-OPEN-TABLE-FILES.
042300*---------------------------------------------------------------*
042400     move 'N' to unl-eof-sw.
042500     open input UNL-DATA-FILE.
042600     if fs-unl not = "00"
042700         move fs-unl to mf-filestat
042800         move unl-ddname to mf-filenamei mf-filenamex
042900         perform MF-DISPLAY-FILESTAT-EOJ.
043000     open output CSV-OUTPUT-FILE.
043100     if fs-csv not = "00"
043200         move fs-csv to mf-filestat
043300         move csv-ddname to mf-filenamei mf-filenamex
043400         perform MF-DISPLAY-FILESTAT-EOJ.
043500     display "PROCESSING " curr-unl-filename
043600         " FOR TABLE " curr-normalized upon console.
043700     read UNL-DATA-FILE into raw-rec
043800         at end move 'Y' to unl-eof-sw.
043900 2200-EXIT.
044000     exit.
044100*---------------------------------------------------------------*
044200 2300-CONVERT-ONE-RECORD.
044300*---------------------------------------------------------------*
044400     perform 2320-REASSEMBLE-RECORD  thru 2320-EXIT.
044500     perform 2400-SPLIT-CELLS        thru 2400-EXIT.
044600     perform 2500-BUILD-OUTPUT-COLS  thru 2500-EXIT.
044700     perform 2600-WRITE-CSV-RECORD   thru 2600-EXIT.
044800     read UNL-DATA-FILE into raw-rec
044900         at end move 'Y' to unl-eof-sw.
045000 2300-EXIT.
045100     exit.
045200*---------------------------------------------------------------*
045300* REASSEMBLE-RECORD - UNL LINE-CONTINUATION RULE (A LONE
045400* TRAILING BACKSLASH MEANS "MORE TO COME, JOIN WITH A NEWLINE")
045500* AND UNL CR-TERMINATOR RULE (A TRAILING CR BECOMES A PIPE, NOT
045600* A DROPPED BYTE).  MIG-011.  MIG-079 - THE CONTINUATION JOIN
045700* BYTE BELOW IS x'0A' (LINE FEED), NOT THE ASCII '%' THIS
045800* PARAGRAPH CARRIED UNTIL THAT TICKET.
045900*---------------------------------------------------------------*
046000 2320-REASSEMBLE-RECORD.
046100     move 4000 to trim-idx.
046200     perform 2325-BACK-UP-A-BYTE
046300         until trim-idx < 1
046400         or raw-rec (trim-idx:1) not = space.
046500     move trim-idx to raw-length.
046600     if raw-length > 0
046700         and raw-rec (raw-length:1) = '\'
046800         subtract 1 from raw-length
046900         move x'0A' to raw-rec (raw-length + 1:1)
047000         read UNL-DATA-FILE into
047100             raw-rec (raw-length + 2:)
047200             at end move 'Y' to unl-eof-sw
047300         end-read
047400         perform 2320-REASSEMBLE-RECORD thru 2320-EXIT
047500     else
047600         if raw-length > 0
047700             and raw-rec (raw-length:1) = x'0D'
047800             move '|' to raw-rec (raw-length:1)
047900         end-if
048000     end-if.
048100 2320-EXIT.
048200     exit.
048300 2325-BACK-UP-A-BYTE.
048400     subtract 1 from trim-idx.
048500 2325-EXIT.
048600     exit.
048700*---------------------------------------------------------------*
048800* SPLIT-CELLS - UNL DELIMITER ESCAPING RULE: '\|' IS A LITERAL
048900* PIPE INSIDE A FIELD, NOT A SEPARATOR; A PLAIN '|' ALWAYS
049000* SEPARATES, INCLUDING WHEN IT PRODUCES AN EMPTY TRAILING
049100* FIELD.  MIG-011.
049200*---------------------------------------------------------------*
049300 2400-SPLIT-CELLS.
049400     move zero to cell-count.
049500     move 1 to split-ptr.
049600     move 1 to cell-idx.
049700     move spaces to cell-value (1).
049800     move zero to cell-length (1).
049900     perform 2410-SPLIT-ONE-BYTE thru 2410-EXIT
050000         varying split-idx from 1 by 1
050100         until split-idx > raw-length.
050200     move cell-idx to cell-count.
050300 2400-EXIT.
050400     exit.
050500 2410-SPLIT-ONE-BYTE.
050600     if raw-rec (split-idx:1) = '|'
050700         and (split-idx = 1
050800             or raw-rec (split-idx - 1:1)
050900                 not = '\')
051000         add 1 to cell-idx
051100         move spaces to cell-value (cell-idx)
051200         move zero to cell-length (cell-idx)
051300         move 1 to split-ptr
051400     else
051500         if raw-rec (split-idx:1) not = '\'
051600             or raw-rec (split-idx + 1:1)
051700                 not = '|'
051800             move raw-rec (split-idx:1)
051900                 to cell-value (cell-idx) (split-ptr:1)
052000             add 1 to split-ptr
052100             add 1 to cell-length (cell-idx)
052200         end-if
052300     end-if.
052400 2410-EXIT.
052500     exit.
052600*---------------------------------------------------------------*
052700* BUILD-OUTPUT-COLS - FOR EACH CONFIGURED OUTPUT COLUMN, LOCATE
052800* ITS SOURCE CELL (EXPLICIT ORDER) OR TAKE THE CELL AT THE
052900* CURRENT POSITION (FALLBACK), THEN CLEAN AND FORMAT IT.
053000*---------------------------------------------------------------*
053100 2500-BUILD-OUTPUT-COLS.
053200     perform 2510-BUILD-ONE-COLUMN thru 2510-EXIT
053300         varying out-idx from 1 by 1
053400         until out-idx > out-col-count.
053500 2500-EXIT.
053600     exit.
053700 2510-BUILD-ONE-COLUMN.
053800     if has-explicit-order
053900         perform 2520-LOCATE-SOURCE-CELL thru 2520-EXIT
054000     else
054100         move cell-value (out-idx) to scratch-200
054200         move cell-length (out-idx) to scratch-len
054300     end-if.
054400     perform 2530-CLEAN-CELL   thru 2530-EXIT.
054500     perform 2540-APPLY-RULES  thru 2540-EXIT.
054600 2510-EXIT.
054700     exit.
054800*---------------------------------------------------------------*
054900* LOCATE-SOURCE-CELL - FIND THE OUTPUT COLUMN'S NAME IN THE
055000* ON-DISK COLUMN ORDER; IF ABSENT, THE COLUMN MUST HAVE A
055100* CONFIGURED DEFAULT GENERATOR (OUTPUT COLUMN SELECTION RULE -
055200* NO CONFIGURED DEFAULT FOR A MISSING COLUMN IS A FATAL ABEND,
055300* SEE UNC220 "OTHER" CASE AND MIG-063 ABOVE).
055400*---------------------------------------------------------------*
055500 2520-LOCATE-SOURCE-CELL.
055600     move 'N' to column-found-sw.
055700     perform 2525-SCAN-SOURCE-COLUMN thru 2525-EXIT
055800         varying co-idx from 1 by 1
055900         until co-idx > co-col-count
056000         or column-found.
056100     if not column-found
056200         perform 2560-DEFAULT-THIS-COLUMN thru 2560-EXIT
056300     end-if.
056400 2520-EXIT.
056500     exit.
056600 2525-SCAN-SOURCE-COLUMN.
056700     if co-col-name (co-idx) = out-col-name (out-idx)
056800         move cell-value (co-idx) to scratch-200
056900         move cell-length (co-idx) to scratch-len
057000         move 'Y' to column-found-sw
057100     end-if.
057200 2525-EXIT.
057300     exit.
057400*---------------------------------------------------------------*
057500 2530-CLEAN-CELL.
057600*---------------------------------------------------------------*
057700     move spaces to clean-value.
057800     move 1 to clean-ptr.
057900     if scratch-len > 0
058000         perform 2535-CLEAN-ONE-BYTE thru 2535-EXIT
058100             varying clean-src-idx from 1 by 1
058200             until clean-src-idx > scratch-len
058300     end-if.
058400 2530-EXIT.
058500     exit.
058600 2535-CLEAN-ONE-BYTE.
058700     evaluate true
058800         when scratch-200 (clean-src-idx:1) = '"'
058900             string '""' delimited by size into clean-value
059000                 with pointer clean-ptr
059100             end-string
059200         when scratch-200 (clean-src-idx:1) = '\'
059300             continue
059400         when other
059500             string scratch-200 (clean-src-idx:1)
059600                 delimited by size into clean-value
059700                 with pointer clean-ptr
059800             end-string
059900     end-evaluate.
060000 2535-EXIT.
060100     exit.
060200*---------------------------------------------------------------*
060300* APPLY-RULES - RUN THE CLEANED VALUE THROUGH UNC210 WHEN A
060400* FORMATTER IS CONFIGURED FOR THIS TABLE+COLUMN, ELSE KEEP IT
060500* AS-IS (CSV FIELD-CLEANING RULE ALWAYS RUNS FIRST, FORMATTER
060600* NEVER SEES THE RAW, UN-CLEANED CELL).
060700*---------------------------------------------------------------*
060800 2540-APPLY-RULES.
060900     move zero to formatter-code.
061000     move 'N' to column-found-sw.
061100     perform 2545-SCAN-FORMATTER thru 2545-EXIT
061200         varying fmt-idx from 1 by 1
061300         until fmt-idx > 6
061400         or column-found.
061500     if column-found
061600         move clean-value (1:18) to formatter-in
061700         call "UNC210" using formatter-code, formatter-in,
061800             formatter-out
061900         move formatter-out to out-col-value (out-idx)
062000     else
062100         move clean-value to out-col-value (out-idx)
062200     end-if.
062300 2540-EXIT.
062400     exit.
062500 2545-SCAN-FORMATTER.
062600     if fmt-table-name (fmt-idx) = table-key (1:18)
062700         and fmt-col-name (fmt-idx) =
062800             out-col-name (out-idx)
062900         move fmt-code (fmt-idx) to formatter-code
063000         move 'Y' to column-found-sw
063100     end-if.
063200 2545-EXIT.
063300     exit.
063400*---------------------------------------------------------------*
063500* DEFAULT-THIS-COLUMN - CALL UNC220 WHEN THE OUTPUT COLUMN IS
063600* ABSENT FROM THE SOURCE ROW (AUTO-INCREMENT / STATIC DEFAULT
063700* RULES).
063800*---------------------------------------------------------------*
063900 2560-DEFAULT-THIS-COLUMN.
064000     move 'N' to column-found-sw.
064100     perform 2565-SCAN-DEFAULT thru 2565-EXIT
064200         varying dft-idx from 1 by 1
064300         until dft-idx > 2
064400         or column-found.
064500     if not column-found
064600         display "*** UNC200 - NO SOURCE CELL AND NO DEFAULT "
064700             "FOR " curr-table-name "." out-col-name
064800             (out-idx) " - FATAL ***" upon console
064900         stop run returning 20
065000     end-if.
065100     call "UNC220" using table-key (1:18),
065200         out-col-name (out-idx), default-code,
065300         default-static-value, default-autoincr-start,
065400         default-out.
065500     move default-out to scratch-200.
065600     move 18 to scratch-len.
065700 2560-EXIT.
065800     exit.
065900 2565-SCAN-DEFAULT.
066000     if dft-table-name (dft-idx) = table-key (1:18)
066100         and dft-col-name (dft-idx) =
066200             out-col-name (out-idx)
066300         move dft-code (dft-idx)      to default-code
066400         move dft-static (dft-idx)    to
066500             default-static-value
066600         move dft-autoincr (dft-idx)  to
066700             default-autoincr-start
066800         move 'Y' to column-found-sw
066900     end-if.
067000 2565-EXIT.
067100     exit.
067200*---------------------------------------------------------------*
067300 2600-WRITE-CSV-RECORD.
067400*---------------------------------------------------------------*
067500     move spaces to output-line.
067600     move 1 to output-ptr.
067700     perform 2610-EMIT-ONE-COLUMN thru 2610-EXIT
067800         varying out-idx from 1 by 1
067900         until out-idx > out-col-count.
068000     move output-line to csv-line.
068100     write csv-line.
068200 2600-EXIT.
068300     exit.
068400 2610-EMIT-ONE-COLUMN.
068500     if out-idx > 1
068600         string ',' delimited by size into output-line
068700             with pointer output-ptr
068800         end-string
068900     end-if.
069000     string '"' delimited by size
069100             out-col-value (out-idx) delimited by space
069200             '"' delimited by size
069300         into output-line with pointer output-ptr
069400     end-string.
069500 2610-EXIT.
069600     exit.
069700*---------------------------------------------------------------*
069800 2900-CLOSE-TABLE-FILES.
069900*---------------------------------------------------------------*
070000     close UNL-DATA-FILE CSV-OUTPUT-FILE.
070100 2900-EXIT.
070200     exit.
070300*---------------------------------------------------------------*
070400 2950-WRITE-XCSV-XREF.
070500*---------------------------------------------------------------*
070600     move spaces to xcsv-rec.
070700     string curr-normalized delimited by space
070800             '.csv' delimited by size
070900         into xc-csvfile
071000     end-string.
071100     move curr-normalized to xc-table.
071200     write xcsv-rec.
071300 2950-EXIT.
071400     exit.
071500*---------------------------------------------------------------*
071600 9000-CLOSE-FILES.
071700*---------------------------------------------------------------*
071800     close UNCXREF-FILE UNCXCSV-FILE.
071900 9000-EXIT.
072000     exit.
072100*
072200     copy "UNIXPROC1.cpy".
