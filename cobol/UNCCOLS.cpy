000100*****************************************************************
000200* UNCCOLS  - on-disk (source) column order table for one table
000300*          - built by UNC110 from the create table ddl text,
000400*            consulted by UNC200 to locate a source cell when
000500*            an explicit output column order is configured
000600*****************************************************************
000700 01  co-tab.
000800     05  co-col-count             pic 9(3) comp value zero.
000900     05  co-col-entry occurs 60 times indexed by co-idx.
001000         10  co-col-name          pic x(18).
001100    05  filler                   pic x(10) value spaces.
